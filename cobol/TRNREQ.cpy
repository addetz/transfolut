000010*////////////////////////////////////////////////////////////     
000020* TRNREQ.cpy                                                      
000030*   Layout of one incoming transaction request, as read from      
000040*   TRANSACTION-REQUEST-FILE by TRNBAT00 at the top of the        
000050*   nightly ledger run.  One record is one customer-submitted     
000060*   instruction: open an account, move money into one, move       
000070*   money out of one, or move money between two of them.          
000080*                                                                 
000090*   Requests are applied in the order they appear on the file.    
000100*   A withdrawal that follows a deposit on the same account in    
000110*   the same run depends on that ordering, so this file is        
000120*   NEVER sorted before TRNBAT00 reads it.                        
000130*                                                                 
000140* MAINTENANCE HISTORY                                             
000150*   1987-02-06 RHC TFB-0101  Laid out for the Transfolut ledger   TFB0101 
000160*                            conversion, replacing the old        
000170*                            card-swipe transaction record.       
000180*////////////////////////////////////////////////////////////     
000190 01  TRANSACTION-REQUEST-REC.                                     
000200     05  TXN-TYPE                PIC X(01).                       
000210*        'C' open a new account, primary currency in TXN-CURRENCY 
000220         88  TXN-TYPE-CREATE      VALUE "C".                      
000230*        'D' deposit TXN-AMOUNT of TXN-CURRENCY into TXN-FROM-ACCT
000240         88  TXN-TYPE-DEPOSIT     VALUE "D".                      
000250*        'W' withdraw TXN-AMOUNT of TXN-CURRENCY from             
000260*            TXN-FROM-ACCT                                        
000270         88  TXN-TYPE-WITHDRAW    VALUE "W".                      
000280*        'T' move TXN-AMOUNT of TXN-CURRENCY, TXN-FROM-ACCT to    
000290*            TXN-TO-ACCT                                          
000300         88  TXN-TYPE-TRANSFER    VALUE "T".                      
000310     05  TXN-FROM-ACCT            PIC 9(08).                      
000320*        source account (deposit/withdraw/transfer); unused on    
000330*        a 'C' request                                            
000340     05  TXN-TO-ACCT              PIC 9(08).                      
000350*        destination account, transfer only; zero on the other    
000360*        three request types                                      
000370     05  TXN-CURRENCY             PIC X(03).                      
000380*        ISO 4217 code; for a 'C' request this becomes the new    
000390*        account's primary currency                               
000400     05  TXN-AMOUNT               PIC S9(13)V99 COMP-3.           
000410*        two decimal places; must be greater than zero on every   
000420*        request type that carries money (checked by ACCTVAL)     
000430     05  FILLER                   PIC X(12).                      
000440*        pad to a round 40-byte fixed block; reserved for a       
000450*        future batch/sequence stamp, not used today              
