000010*////////////////////////////////////////////////////////////     
000020* TRNRES.cpy                                                      
000030*   Layout of one TRANSACTION-RESULT-FILE record.  TRNBAT00       
000040*   writes exactly one of these per input TRANSACTION-REQUEST     
000050*   record, in the same order the requests were read, whether     
000060*   the request was accepted or rejected.  This is the record     
000070*   the Batch Run Summary Report is built from at end of run.     
000080*                                                                 
000090* MAINTENANCE HISTORY                                             
000100*   1987-02-07 RHC TFB-0102  Laid out for the Transfolut ledger   TFB0102 
000110*                            conversion, replacing the old        
000120*                            receipt-slip print record.           
000130*   1987-04-11 JLP TFB-0126  Widened RES-MESSAGE from 40 to 80    TFB0126 
000140*                            so a full rejection reason fits      
000150*                            without the report truncating it.    
000160*////////////////////////////////////////////////////////////     
000170 01  TRANSACTION-RESULT-REC.                                      
000180     05  RES-TXN-TYPE             PIC X(01).                      
000190*        copied straight from TXN-TYPE on the request this        
000200*        result answers                                           
000210     05  RES-FROM-ACCT            PIC 9(08).                      
000220     05  RES-TO-ACCT              PIC 9(08).                      
000230     05  RES-AMOUNT               PIC S9(13)V99.                  
000240*        zoned, not packed -- this record is the report's         
000250*        source and the report printer edits straight off a       
000260*        DISPLAY field                                            
000270     05  RES-STATUS               PIC X(01).                      
000280         88  RES-STATUS-ACCEPTED   VALUE "A".                     
000290         88  RES-STATUS-REJECTED   VALUE "R".                     
000300     05  RES-MESSAGE              PIC X(80).                      
000310*        "ACCEPTED" on a good request, or the rejection reason    
000320*        out of ACCTVAL / TRNBAT00's own same-account check on    
000330*        a bad one                                                
000340     05  FILLER                   PIC X(10).                      
000350*        pad for file-maintenance fields added in later           
000360*        releases; not used today                                 
000370*                                                                 
000380*    Alternate view of the two account numbers as one 16-digit    
000390*    field; reserved for a future report-sort utility that will   
000400*    need to key on the account pair together.  Not referenced    
000410*    by 4000-WRITE-RESULT-AND-REPORT, which tests TXN-TYPE-       
000420*    TRANSFER directly instead.                                   
000430 01  RESULT-ACCT-PAIR REDEFINES TRANSACTION-RESULT-REC.           
000440     05  RAP-TXN-TYPE             PIC X(01).                      
000450     05  RAP-ACCT-PAIR            PIC 9(16).                      
000460     05  RAP-REMAINDER            PIC X(106).                     
