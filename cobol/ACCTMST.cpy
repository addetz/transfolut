000010*////////////////////////////////////////////////////////////     
000020* ACCTMST.cpy                                                     
000030*   Layout of one BANK-ACCOUNT-MASTER-FILE record: an account     
000040*   number, the currency it was opened in, and every currency     
000050*   balance it currently carries.  The file is indexed on         
000060*   ACCT-NUMBER; ACCTNEW/ACCTDEP/ACCTWDR/ACCTXFR each open it     
000070*   for themselves and READ/WRITE/REWRITE a record at a time by   
000080*   key -- TRNBAT00 never opens this file itself, it only         
000090*   drives the request loop and CALLs the four account programs.  
000100*                                                                 
000110*   A balance entry is removed from ACCT-BALANCE-ENTRY once it    
000120*   nets to exactly zero, UNLESS its currency is the account's    
000130*   ACCT-PRIMARY-CURRENCY -- that one stays even at zero so a     
000140*   freshly opened account always shows a balance row.            
000150*                                                                 
000160* MAINTENANCE HISTORY                                             
000170*   1987-02-06 RHC TFB-0101  Laid out for the Transfolut ledger   TFB0101 
000180*                            conversion.  Replaces the old        
000190*                            single-currency MOVIMIENTO-REG       
000200*                            running-balance record -- this       
000210*                            shop's accounts can now carry more   
000220*                            than one currency at a time.         
000230*   1987-02-19 RHC TFB-0108  Widened ACCT-BALANCE-COUNT's OCCURS  TFB0108 
000240*                            ceiling from 40 to 99 after the FX   
000250*                            desk asked for more than 40 open     
000260*                            currencies on a house account.       
000270*////////////////////////////////////////////////////////////     
000280 01  BANK-ACCOUNT-MASTER-REC.                                     
000290     05  ACCT-NUMBER              PIC 9(08).                      
000300*        range 10000000-99999999; see ACCTNEW 1000-ASSIGN-        
000310*        ACCOUNT-NUM for how a new one is picked                  
000320     05  ACCT-PRIMARY-CURRENCY    PIC X(03).                      
000330*        the currency the account was opened with; never          
000340*        removed from ACCT-BALANCE-ENTRY, even at a zero          
000350*        balance                                                  
000360     05  ACCT-RECORD-STATUS       PIC X(01).                      
000370*        carried for file-maintenance use; every account this     
000380*        run produces is active -- the batch has no path that     
000390*        closes an account                                        
000400         88  ACCT-STATUS-ACTIVE    VALUE "A".                     
000410         88  ACCT-STATUS-CLOSED    VALUE "C".                     
000420     05  ACCT-LAST-TXN-DATE       PIC 9(08).                      
000430*        CCYYMMDD of the last request that touched this           
000440*        account, for the next shift's reconciliation run; set    
000450*        by TRNBAT00, not read back by this run                   
000460     05  ACCT-BALANCE-COUNT       PIC 9(02).                      
000470*        number of ACCT-BALANCE-ENTRY rows actually in use,       
000480*        0 thru 99                                                
000490     05  ACCT-BALANCE-ENTRY OCCURS 1 TO 99 TIMES                  
000500             DEPENDING ON ACCT-BALANCE-COUNT                      
000510             INDEXED BY ACCT-BAL-IDX.                             
000520         10  BAL-CURRENCY         PIC X(03).                      
000530         10  BAL-AMOUNT           PIC S9(13)V99 COMP-3.           
000540*            packed decimal, two places fixed -- add and          
000550*            subtract land exact every time, so no ROUNDED        
000560*            clause is ever needed posting a balance              
000570     05  FILLER                   PIC X(20).                      
000580*        pad for file-maintenance fields added in later           
000590*        releases; not used today                                 
000600*                                                                 
000610*    Alternate view of the fixed header, used by the branch       
000620*    reconciliation extract (a separate after-hours utility, not  
000630*    part of this batch run) when it needs ACCT-NUMBER and        
000640*    ACCT-PRIMARY-CURRENCY without unpacking the whole OCCURS     
000650*    DEPENDING ON balance group.                                  
000660 01  ACCT-MASTER-KEY-FIELDS REDEFINES BANK-ACCOUNT-MASTER-REC.    
000670     05  AMK-NUMBER               PIC 9(08).                      
000680     05  AMK-PRIMARY-CURRENCY     PIC X(03).                      
000690     05  AMK-REMAINDER            PIC X(1120).                    
000700*                                                                 
000710*    Whole-record byte view, used by the same extract utility     
000720*    for its straight-copy pass of the master onto tape; not      
000730*    referenced anywhere in this batch run.                       
000740 01  ACCT-MASTER-TEXT-VIEW REDEFINES BANK-ACCOUNT-MASTER-REC.     
000750     05  AMV-WHOLE-RECORD         PIC X(1131).                    
