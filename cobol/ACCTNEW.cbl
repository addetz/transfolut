000010*////////////////////////////////////////////////////////////     
000020*                                                             *   
000030*  PROGRAM    : ACCTNEW                                      *    
000040*  PURPOSE    : Opens one new BANK-ACCOUNT-MASTER-FILE record *   
000050*               for a 'C' request.  Picks the next unused     *   
000060*               account number, writes the master record with *   
000070*               a zero opening balance in the requested       *   
000080*               primary currency, and appends the creation    *   
000090*               line to HISTORY-FILE.                         *   
000100*                                                             *   
000110*////////////////////////////////////////////////////////////     
000120 IDENTIFICATION DIVISION.                                         
000130 PROGRAM-ID. ACCTNEW.                                             
000140 AUTHOR. R HERRERO-CASADO.                                        
000150 INSTALLATION. TRANSFOLUT DATA CENTER - LEDGER SYSTEMS.           
000160 DATE-WRITTEN. 02/07/1987.                                        
000170 DATE-COMPILED.                                                   
000180 SECURITY. UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.         
000190*////////////////////////////////////////////////////////////     
000200* CHANGE LOG                                                      
000210*   DATE       BY   TICKET     DESCRIPTION                        
000220*   -------    ---  ---------  --------------------------------   
000230*   02/07/87   RHC  TFB-0101   Original; ascending scan of the    TFB0101 
000240*                              master file for the lowest         
000250*                              unused 8-digit number.             
000260*   02/14/87   RHC  TFB-0106   Fixed 1000-ASSIGN-ACCOUNT-NUM --   TFB0106 
000270*                              first cut started the scan at 1    
000280*                              instead of 10000000 and produced   
000290*                              a 1-digit account number on an     
000300*                              empty file.                        
000310*   03/04/87   JLP  TFB-0113   ACCT-LAST-TXN-DATE now stamped     TFB0113 
000320*                              with TODAY-CCYYMMDD on create,     
000330*                              same as every other program that   
000340*                              touches the master record.         
000350*   05/18/87   RHC  TFB-0135   Added 2000-WRITE-CREATE-HISTORY    TFB0135 
000360*                              so a fresh account shows up on     
000370*                              the audit trail immediately        
000380*                              instead of only on its first       
000390*                              deposit.                           
000400*   08/02/87   JLP  TFB-0148   Corrected HIST-SEQ-NUMBER on the   TFB0148 
000410*                              creation line -- was left at       
000420*                              zero instead of 1, which made      
000430*                              the first real deposit's history   
000440*                              line collide with it.              
000450*   11/30/98   RHC  TFB-0210   Y2K REVIEW: TODAY-CCYYMMDD is   TFB0210    
000460*                              a 4-digit-year field throughout;   
000470*                              no change required here.           
000480*////////////////////////////////////////////////////////////     
000490                                                                  
000500 ENVIRONMENT DIVISION.                                            
000510 CONFIGURATION SECTION.                                           
000520                                                                  
000530 INPUT-OUTPUT SECTION.                                            
000540 FILE-CONTROL.                                                    
000550     SELECT BANK-ACCOUNT-MASTER-FILE ASSIGN TO DISK               
000560     ORGANIZATION IS INDEXED                                      
000570     ACCESS MODE IS DYNAMIC                                       
000580     RECORD KEY IS ACCT-NUMBER                                    
000590     FILE STATUS IS FS-MASTER.                                    
000600                                                                  
000610     SELECT OPTIONAL HISTORY-FILE ASSIGN TO DISK                  
000620     ORGANIZATION IS SEQUENTIAL                                   
000630     FILE STATUS IS FS-HIST.                                      
000640                                                                  
000650 DATA DIVISION.                                                   
000660 FILE SECTION.                                                    
000670 FD  BANK-ACCOUNT-MASTER-FILE                                     
000680     LABEL RECORD STANDARD                                        
000690     VALUE OF FILE-ID IS "acctmast.ubd".                          
000700     COPY ACCTMST.                                                
000710                                                                  
000720 FD  HISTORY-FILE                                                 
000730     LABEL RECORD STANDARD                                        
000740     VALUE OF FILE-ID IS "history.ubd".                           
000750     COPY HISTENT.                                                
000760                                                                  
000770 WORKING-STORAGE SECTION.                                         
000780 77  FS-MASTER                    PIC X(02).                      
000790 77  FS-HIST                      PIC X(02).                      
000800                                                                  
000810 01  TODAY-CCYYMMDD            PIC 9(08).                         
000820 01  TODAY-PARTS REDEFINES TODAY-CCYYMMDD.                        
000830     05  TODAY-CCYY            PIC 9(04).                         
000840     05  TODAY-MM              PIC 9(02).                         
000850     05  TODAY-DD              PIC 9(02).                         
000860                                                                  
000870 01  NOW-HHMMSS                PIC 9(08).                         
000880 01  NOW-PARTS REDEFINES NOW-HHMMSS.                              
000890     05  NOW-HH                PIC 9(02).                         
000900     05  NOW-MM                PIC 9(02).                         
000910     05  NOW-SS                PIC 9(02).                         
000920     05  FILLER                   PIC 9(02).                      
000930                                                                  
000940 01  TIMESTAMP-AREA.                                              
000950     05  TS-CCYY               PIC 9(04).                         
000960     05  FILLER                   PIC X(01)  VALUE "-".           
000970     05  TS-MM                 PIC 9(02).                         
000980     05  FILLER                   PIC X(01)  VALUE "-".           
000990     05  TS-DD                 PIC 9(02).                         
001000     05  FILLER                   PIC X(01)  VALUE "-".           
001010     05  TS-HH                 PIC 9(02).                         
001020     05  FILLER                   PIC X(01)  VALUE ".".           
001030     05  TS-MN                 PIC 9(02).                         
001040     05  FILLER                   PIC X(01)  VALUE ".".           
001050     05  TS-SS                 PIC 9(02).                         
001060                                                                  
001070 77  CANDIDATE-ACCT-NUM        PIC 9(08)  COMP.                   
001080 77  NEXT-AVAILABLE            PIC 9(01).                         
001090     88  NUMBER-FOUND          VALUE 1.                           
001100     88  NUMBER-NOT-FOUND      VALUE 0.                           
001110                                                                  
001120 01  CREATE-HISTORY-LINE       PIC X(60)  VALUE                   
001130     "Bank account created.".                                     
001140                                                                  
001150 LINKAGE SECTION.                                                 
001160 01  CREATE-AREA.                                                 
001170     05  CRE-CURRENCY              PIC X(03).                     
001180     05  CRE-NEW-ACCT-NUM          PIC 9(08).                     
001190     05  CRE-STATUS                PIC X(01).                     
001200         88  CRE-OK          VALUE "A".                           
001210         88  CRE-FAILED      VALUE "R".                           
001220     05  CRE-MESSAGE               PIC X(80).                     
001230     05  FILLER                   PIC X(10).                      
001240                                                                  
001250 PROCEDURE DIVISION USING CREATE-AREA.                            
001260 INICIO.                                                          
001270     ACCEPT TODAY-CCYYMMDD FROM DATE YYYYMMDD.                    
001280     ACCEPT NOW-HHMMSS FROM TIME.                                 
001290     MOVE "A" TO CRE-STATUS.                                      
001300     MOVE SPACES TO CRE-MESSAGE.                                  
001310                                                                  
001320*    FORZAMOS QUE CREE EL FICHERO POR SI NO EXISTE                
001330     OPEN I-O BANK-ACCOUNT-MASTER-FILE                            
001340         CLOSE BANK-ACCOUNT-MASTER-FILE.                          
001350     OPEN I-O BANK-ACCOUNT-MASTER-FILE.                           
001360     IF FS-MASTER <> "00"                                         
001370         GO TO PSYS-ERR.                                          
001380                                                                  
001390     PERFORM 1000-ASSIGN-ACCOUNT-NUM THRU 1000-EXIT.              
001400                                                                  
001410     MOVE CANDIDATE-ACCT-NUM TO ACCT-NUMBER.                      
001420     MOVE CRE-CURRENCY           TO ACCT-PRIMARY-CURRENCY.        
001430     MOVE "A"                   TO ACCT-RECORD-STATUS.            
001440     MOVE TODAY-CCYYMMDD     TO ACCT-LAST-TXN-DATE.               
001450     MOVE 1                     TO ACCT-BALANCE-COUNT.            
001460     MOVE CRE-CURRENCY           TO BAL-CURRENCY(1).              
001470     MOVE 0                     TO BAL-AMOUNT(1).                 
001480                                                                  
001490     WRITE BANK-ACCOUNT-MASTER-REC INVALID KEY                    
001500         GO TO PSYS-ERR.                                          
001510                                                                  
001520     CLOSE BANK-ACCOUNT-MASTER-FILE.                              
001530                                                                  
001540     MOVE CANDIDATE-ACCT-NUM TO CRE-NEW-ACCT-NUM.                 
001550                                                                  
001560     PERFORM 2000-WRITE-CREATE-HISTORY THRU 2000-EXIT.            
001570                                                                  
001580     GO TO FIN.                                                   
001590                                                                  
001600*////////////////////////////////////////////////////////////     
001610* 1000-ASSIGN-ACCOUNT-NUM                                         
001620*   Ascending scan from 10000000 for the first number not         
001630*   already keyed on BANK-ACCOUNT-MASTER-FILE.  This replaces     
001640*   the reference system's random-draw-with-retry: the result     
001650*   is the same (a free number, never reused), but a batch job    
001660*   gets a predictable answer on a given master file instead of   
001670*   depending on a random seed.                                   
001680*////////////////////////////////////////////////////////////     
001690 1000-ASSIGN-ACCOUNT-NUM.                                         
001700     MOVE 10000000 TO CANDIDATE-ACCT-NUM.                         
001710     SET NUMBER-NOT-FOUND TO TRUE.                                
001720                                                                  
001730 1000-TRY-NUMBER.                                                 
001740     MOVE CANDIDATE-ACCT-NUM TO ACCT-NUMBER.                      
001750     READ BANK-ACCOUNT-MASTER-FILE                                
001760         INVALID KEY                                              
001770             SET NUMBER-FOUND TO TRUE.                            
001780                                                                  
001790     IF NUMBER-FOUND                                              
001800         GO TO 1000-EXIT.                                         
001810                                                                  
001820     ADD 1 TO CANDIDATE-ACCT-NUM.                                 
001830     GO TO 1000-TRY-NUMBER.                                       
001840                                                                  
001850 1000-EXIT.                                                       
001860     EXIT.                                                        
001870                                                                  
001880*////////////////////////////////////////////////////////////     
001890* 2000-WRITE-CREATE-HISTORY                                       
001900*   One line, sequence number 1, describing the account           
001910*   opening.  HIST-SEQ-NUMBER starts fresh at 1 for every new     
001920*   account -- there is no prior history to continue from.        
001930*////////////////////////////////////////////////////////////     
001940 2000-WRITE-CREATE-HISTORY.                                       
001950*    OPTIONAL FILE -- OPEN EXTEND CREATES IT THE FIRST TIME       
001960*    (FILE STATUS "05"), APPENDS TO IT EVERY TIME AFTER           
001970     OPEN EXTEND HISTORY-FILE.                                    
001980     IF FS-HIST <> "00" AND FS-HIST <> "05"                       
001990         GO TO PSYS-ERR.                                          
002000                                                                  
002010     MOVE CANDIDATE-ACCT-NUM  TO HIST-ACCT-NUMBER.                
002020     MOVE 1                      TO HIST-SEQ-NUMBER.              
002030                                                                  
002040     MOVE TODAY-CCYY TO TS-CCYY.                                  
002050     MOVE TODAY-MM   TO TS-MM.                                    
002060     MOVE TODAY-DD   TO TS-DD.                                    
002070     MOVE NOW-HH     TO TS-HH.                                    
002080     MOVE NOW-MM     TO TS-MN.                                    
002090     MOVE NOW-SS     TO TS-SS.                                    
002100     MOVE TS-CCYY    TO HIST-TIMESTAMP(1:4).                      
002110     MOVE "-"           TO HIST-TIMESTAMP(5:1).                   
002120     MOVE TS-MM      TO HIST-TIMESTAMP(6:2).                      
002130     MOVE "-"           TO HIST-TIMESTAMP(8:1).                   
002140     MOVE TS-DD      TO HIST-TIMESTAMP(9:2).                      
002150     MOVE "-"           TO HIST-TIMESTAMP(11:1).                  
002160     MOVE TS-HH      TO HIST-TIMESTAMP(12:2).                     
002170     MOVE "."           TO HIST-TIMESTAMP(14:1).                  
002180     MOVE TS-MN      TO HIST-TIMESTAMP(15:2).                     
002190     MOVE "."           TO HIST-TIMESTAMP(17:1).                  
002200     MOVE TS-SS      TO HIST-TIMESTAMP(18:2).                     
002210                                                                  
002220     MOVE CREATE-HISTORY-LINE TO HIST-DESCRIPTION.                
002230                                                                  
002240     WRITE HISTORY-ENTRY-REC INVALID KEY GO TO PSYS-ERR.          
002250                                                                  
002260     CLOSE HISTORY-FILE.                                          
002270                                                                  
002280 2000-EXIT.                                                       
002290     EXIT.                                                        
002300                                                                  
002310 PSYS-ERR.                                                        
002320     MOVE "R" TO CRE-STATUS.                                      
002330     MOVE "INTERNAL ERROR IN ACCTNEW" TO CRE-MESSAGE.             
002340                                                                  
002350 FIN.                                                             
002360     EXIT PROGRAM.                                                
