000010*////////////////////////////////////////////////////////////     
000020*                                                             *   
000030*  PROGRAM    : ACCTVAL                                      *    
000040*  PURPOSE    : Validates one TRANSACTION-REQUEST record      *   
000050*               before TRNBAT00 lets it touch an account.     *   
000060*               Checks the request type, the account number  *    
000070*               field(s), the amount, and the currency code   *   
000080*               against the house currency table, and hands   *   
000090*               back a single pass/fail flag and a reason     *   
000100*               line for the Batch Run Summary Report.        *   
000110*                                                             *   
000120*////////////////////////////////////////////////////////////     
000130 IDENTIFICATION DIVISION.                                         
000140 PROGRAM-ID. ACCTVAL.                                             
000150 AUTHOR. R HERRERO-CASADO.                                        
000160 INSTALLATION. TRANSFOLUT DATA CENTER - LEDGER SYSTEMS.           
000170 DATE-WRITTEN. 02/06/1987.                                        
000180 DATE-COMPILED.                                                   
000190 SECURITY. UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.         
000200*////////////////////////////////////////////////////////////     
000210* CHANGE LOG                                                      
000220*   DATE       BY   TICKET     DESCRIPTION                        
000230*   -------    ---  ---------  --------------------------------   
000240*   02/06/87   RHC  TFB-0101   Original validator, split out of   TFB0101 
000250*                              TRNBAT00's first cut of the        
000260*                              dispatch paragraph so the rules    
000270*                              could be unit tested on their      
000280*                              own.                               
000290*   02/12/87   RHC  TFB-0104   Added 1000-CHECK-ACCOUNT-NUM --    TFB0104 
000300*                              first run let a zero-filled        
000310*                              account number slip through as     
000320*                              "valid", which blew up ACCTDEP.    
000330*   02/20/87   JLP  TFB-0109   Added 1200-CHECK-CURRENCY against  TFB0109 
000340*                              the new CURRTAB.cpy table.  Before 
000350*                              this any three letters passed.     
000360*   03/15/87   JLP  TFB-0118   1100-CHECK-AMOUNT now rejects a    TFB0118 
000370*                              zero amount, not just a negative   
000380*                              one -- audit found a zero-amount   
000390*                              deposit request in test data that  
000400*                              still wrote a history line.        
000410*   06/02/87   RHC  TFB-0140   Same-account transfer check moved  TFB0140 
000420*                              OUT of this program and back into  
000430*                              TRNBAT00 3400-PROCESS-TRANSFER,    
000440*                              where both account numbers are     
000450*                              already on hand -- this program    
000460*                              only ever sees one request at a    
000470*                              time and was doing the compare     
000480*                              against itself by mistake.         
000490*   09/09/87   RHC  TFB-0152   DATE-COMPILED left blank per DBA   TFB0152 
000500*                              standard; the compile job stamps   
000510*                              it, we do not hand-key a date.     
000520*   11/30/98   RHC  TFB-0210   Y2K REVIEW: ACCT-LAST-TXN-DATE and TFB0210 
000530*                              every other date field touched by  
000540*                              this program is CCYYMMDD already;  
000550*                              no two-digit year in this source,  
000560*                              nothing to fix for the century     
000570*                              rollover.                          
000580*   01/22/99   JLP  TFB-0211   Y2K REVIEW follow-up: confirmed    TFB0211 
000590*                              TODAY-CCYYMMDD (see below) is      
000600*                              populated from ACCEPT FROM DATE    
000610*                              YYYYMMDD, not the two-digit form.  
000620*   09/11/05   RHC  TFB-0302   1200-CHECK-CURRENCY now rejects    TFB0302 
000630*                              a code with a digit in it before   
000640*                              the table scan -- CLASS VALID-     
000650*                              LETTERS was declared at go-live    
000660*                              but never wired in; audit flagged  
000670*                              it as dead SPECIAL-NAMES entries.  
000680*   04/18/07   SMR  TFB-0315   1000-CHECK-ACCOUNT-NUM now tests   TFB0315 
000690*                              VAL-FROM-ACCT and VAL-TO-ACCT      
000700*                              against VALID-DIGITS ahead of the  
000710*                              range test -- same audit finding   
000720*                              as TFB-0302, a second dead CLASS   
000730*                              entry declared at go-live and      
000740*                              never wired in.  Added the X(08)   
000750*                              REDEFINES each field needs before  
000760*                              CLASS can test it.                 
000770*   05/02/07   SMR  TFB-0318   1100-CHECK-AMOUNT no longer        TFB0318 
000780*                              rejects an amount of exactly zero  
000790*                              -- TFB-0118 had this backwards.    
000800*                              Credit Union Services confirmed a  
000810*                              zero-amount request is a valid     
000820*                              no-op, not an error, and it should 
000830*                              post like any other accepted line. 
000840*////////////////////////////////////////////////////////////     
000850                                                                  
000860 ENVIRONMENT DIVISION.                                            
000870 CONFIGURATION SECTION.                                           
000880 SPECIAL-NAMES.                                                   
000890     CLASS VALID-DIGITS IS "0123456789"                           
000900     CLASS VALID-LETTERS IS                                       
000910         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                            
000920                                                                  
000930 INPUT-OUTPUT SECTION.                                            
000940 FILE-CONTROL.                                                    
000950*    ACCTVAL opens nothing of its own -- it is a pure             
000960*    validation routine, CALLed once per request by TRNBAT00.     
000970                                                                  
000980 DATA DIVISION.                                                   
000990 FILE SECTION.                                                    
001000                                                                  
001010 WORKING-STORAGE SECTION.                                         
001020 01  TODAY-CCYYMMDD            PIC 9(08).                         
001030*        stamped at INICIO, not used by any rule today -- kept    
001040*        for the day Compliance asks for a date-window check      
001050 01  TODAY-PARTS REDEFINES TODAY-CCYYMMDD.                        
001060     05  TODAY-CCYY            PIC 9(04).                         
001070     05  TODAY-MM              PIC 9(02).                         
001080     05  TODAY-DD              PIC 9(02).                         
001090     COPY CURRTAB.                                                
001100                                                                  
001110 01  VALIDATOR-SWITCHES.                                          
001120     05  ACCOUNT-OK            PIC X(01)  VALUE "Y".              
001130         88  ACCOUNT-IS-OK      VALUE "Y".                        
001140     05  AMOUNT-OK             PIC X(01)  VALUE "Y".              
001150         88  AMOUNT-IS-OK       VALUE "Y".                        
001160     05  CURRENCY-OK           PIC X(01)  VALUE "Y".              
001170         88  CURRENCY-IS-OK     VALUE "Y".                        
001180     05  FILLER                   PIC X(05).                      
001190                                                                  
001200 77  SCAN-SUB                  PIC 9(02)  COMP.                   
001210                                                                  
001220*    Alternate, all-numeric view of the account-pair fields on    
001230*    the linked request, used by 1000-CHECK-ACCOUNT-NUM to test   
001240*    FROM and TO together without two separate range checks.      
001250 01  ACCT-PAIR-AREA.                                              
001260     05  ACCT-PAIR-FROM        PIC 9(08).                         
001270     05  ACCT-PAIR-TO          PIC 9(08).                         
001280     05  FILLER                   PIC X(04).                      
001290 01  ACCT-PAIR-REDEF REDEFINES ACCT-PAIR-AREA.                    
001300     05  ACCT-PAIR-TEXT        PIC X(16).                         
001310     05  FILLER                   PIC X(04).                      
001320                                                                  
001330 LINKAGE SECTION.                                                 
001340 01  VALIDATOR-AREA.                                              
001350     05  VAL-TXN-TYPE              PIC X(01).                     
001360     05  VAL-FROM-ACCT             PIC 9(08).                     
001370     05  VAL-FROM-ACCT-X REDEFINES VAL-FROM-ACCT                  
001380                               PIC X(08).                         
001390     05  VAL-TO-ACCT               PIC 9(08).                     
001400     05  VAL-TO-ACCT-X   REDEFINES VAL-TO-ACCT                    
001410                               PIC X(08).                         
001420     05  VAL-CURRENCY              PIC X(03).                     
001430     05  VAL-AMOUNT                PIC S9(13)V99 COMP-3.          
001440     05  VAL-VALID-FLAG            PIC X(01).                     
001450         88  VAL-IS-VALID      VALUE "Y".                         
001460         88  VAL-IS-INVALID    VALUE "N".                         
001470     05  VAL-REJECT-REASON         PIC X(80).                     
001480     05  FILLER                   PIC X(10).                      
001490*        pad reserved for a future severity/warning code          
001500                                                                  
001510 PROCEDURE DIVISION USING VALIDATOR-AREA.                         
001520*////////////////////////////////////////////////////////////     
001530* INICIO -- entered fresh on every CALL; no state survives        
001540* from one request to the next.                                   
001550*////////////////////////////////////////////////////////////     
001560 INICIO.                                                          
001570     ACCEPT TODAY-CCYYMMDD FROM DATE YYYYMMDD.                    
001580     MOVE "Y" TO VAL-VALID-FLAG.                                  
001590     MOVE SPACES TO VAL-REJECT-REASON.                            
001600     MOVE "Y" TO ACCOUNT-OK.                                      
001610     MOVE "Y" TO AMOUNT-OK.                                       
001620     MOVE "Y" TO CURRENCY-OK.                                     
001630                                                                  
001640     PERFORM 1000-CHECK-ACCOUNT-NUM THRU 1000-EXIT.               
001650     IF VAL-IS-INVALID                                            
001660         GO TO FIN.                                               
001670                                                                  
001680     PERFORM 1100-CHECK-AMOUNT THRU 1100-EXIT.                    
001690     IF VAL-IS-INVALID                                            
001700         GO TO FIN.                                               
001710                                                                  
001720     PERFORM 1200-CHECK-CURRENCY THRU 1200-EXIT.                  
001730                                                                  
001740     GO TO FIN.                                                   
001750                                                                  
001760*////////////////////////////////////////////////////////////     
001770* 1000-CHECK-ACCOUNT-NUM                                          
001780*   A 'C' request carries no account numbers to check.  A 'D'     
001790*   or 'W' needs VAL-FROM-ACCT numeric and in range.  A 'T'       
001800*   needs both.  Numeric means all eight bytes are digits --      
001810*   VALID-DIGITS catches a field that reached us with a blank     
001820*   or a sign byte in it instead of a leading zero.  "In range"   
001830*   means non-zero and within the band ACCTNEW actually           
001840*   assigns -- 10000000 thru 99999999.                            
001850*////////////////////////////////////////////////////////////     
001860 1000-CHECK-ACCOUNT-NUM.                                          
001870     MOVE VAL-FROM-ACCT TO ACCT-PAIR-FROM.                        
001880     MOVE VAL-TO-ACCT   TO ACCT-PAIR-TO.                          
001890                                                                  
001900     IF VAL-TXN-TYPE = "C"                                        
001910         GO TO 1000-EXIT.                                         
001920                                                                  
001930     IF VAL-FROM-ACCT-X IS NOT VALID-DIGITS                       
001940         MOVE "N" TO VAL-VALID-FLAG                               
001950         MOVE "FROM ACCOUNT NUMBER IS NOT NUMERIC" TO             
001960             VAL-REJECT-REASON                                    
001970         GO TO 1000-EXIT.                                         
001980                                                                  
001990     IF VAL-FROM-ACCT < 10000000                                  
002000         MOVE "N" TO VAL-VALID-FLAG                               
002010         MOVE "FROM ACCOUNT NUMBER OUT OF RANGE" TO               
002020             VAL-REJECT-REASON                                    
002030         GO TO 1000-EXIT.                                         
002040                                                                  
002050     IF VAL-TXN-TYPE = "T"                                        
002060         IF VAL-TO-ACCT-X IS NOT VALID-DIGITS                     
002070             MOVE "N" TO VAL-VALID-FLAG                           
002080             MOVE "TO ACCOUNT NUMBER IS NOT NUMERIC" TO           
002090                 VAL-REJECT-REASON                                
002100             GO TO 1000-EXIT                                      
002110         END-IF                                                   
002120         IF VAL-TO-ACCT < 10000000                                
002130             MOVE "N" TO VAL-VALID-FLAG                           
002140             MOVE "TO ACCOUNT NUMBER OUT OF RANGE" TO             
002150                 VAL-REJECT-REASON                                
002160             GO TO 1000-EXIT                                      
002170         END-IF.                                                  
002180                                                                  
002190 1000-EXIT.                                                       
002200     EXIT.                                                        
002210                                                                  
002220*////////////////////////////////////////////////////////////     
002230* 1100-CHECK-AMOUNT                                               
002240*   Amount must not be negative -- a parsed amount of exactly     
002250*   zero is a valid no-op, not a rejection; only a negative       
002260*   amount is a bad request.  No upper bound either; a large      
002270*   wire is still a wire.                                         
002280*   A 'C' request carries an amount too, but every new account    
002290*   opens at a zero balance, so TXN-AMOUNT on a create is not     
002300*   read by ACCTNEW -- 'C' skips this check accordingly.          
002310*////////////////////////////////////////////////////////////     
002320 1100-CHECK-AMOUNT.                                               
002330     IF VAL-TXN-TYPE = "C"                                        
002340         GO TO 1100-EXIT.                                         
002350                                                                  
002360     IF VAL-AMOUNT < ZERO                                         
002370         MOVE "N" TO VAL-VALID-FLAG                               
002380         MOVE "AMOUNT MUST NOT BE NEGATIVE" TO                    
002390             VAL-REJECT-REASON                                    
002400         GO TO 1100-EXIT.                                         
002410                                                                  
002420 1100-EXIT.                                                       
002430     EXIT.                                                        
002440                                                                  
002450*////////////////////////////////////////////////////////////     
002460* 1200-CHECK-CURRENCY                                             
002470*   VAL-CURRENCY must appear in CURRTAB-ENTRY.  Every request     
002480*   type carries a currency code, including 'C' (it becomes       
002490*   the new account's primary currency).                          
002500*////////////////////////////////////////////////////////////     
002510 1200-CHECK-CURRENCY.                                             
002520     IF VAL-CURRENCY IS NOT VALID-LETTERS                         
002530         MOVE "N" TO VAL-VALID-FLAG                               
002540         MOVE "CURRENCY CODE MUST BE THREE LETTERS" TO            
002550             VAL-REJECT-REASON                                    
002560         GO TO 1200-EXIT.                                         
002570     SET CURRTAB-IDX TO 1.                                        
002580     MOVE "N" TO CURRENCY-OK.                                     
002590                                                                  
002600 1200-SCAN.                                                       
002610     IF CURRTAB-IDX > CURRTAB-COUNT                               
002620         GO TO 1200-SCAN-DONE.                                    
002630     IF VAL-CURRENCY = CURRTAB-CODE(CURRTAB-IDX)                  
002640         MOVE "Y" TO CURRENCY-OK                                  
002650         GO TO 1200-SCAN-DONE.                                    
002660     SET CURRTAB-IDX UP BY 1.                                     
002670     GO TO 1200-SCAN.                                             
002680                                                                  
002690 1200-SCAN-DONE.                                                  
002700     IF NOT CURRENCY-IS-OK                                        
002710         MOVE "N" TO VAL-VALID-FLAG                               
002720         MOVE "CURRENCY CODE NOT ON THE HOUSE TABLE" TO           
002730             VAL-REJECT-REASON.                                   
002740                                                                  
002750 1200-EXIT.                                                       
002760     EXIT.                                                        
002770                                                                  
002780 FIN.                                                             
002790     EXIT PROGRAM.                                                
