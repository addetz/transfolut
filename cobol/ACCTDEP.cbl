000010*////////////////////////////////////////////////////////////     
000020*                                                             *   
000030*  PROGRAM    : ACCTDEP                                      *    
000040*  PURPOSE    : Applies a signed amount to one currency       *   
000050*               balance on one BANK-ACCOUNT-MASTER-FILE       *   
000060*               record.  Called with a positive amount for a  *   
000070*               'D' deposit request, and called by ACCTWDR    *   
000080*               and ACCTXFR with a negative amount to post the *  
000090*               debit leg of a withdrawal or transfer.         *  
000100*               Adds a new balance row if the account has      *  
000110*               never carried this currency before, and drops  *  
000120*               a non-primary balance row that nets to exactly *  
000130*               zero.  Appends one HISTORY-FILE line per call.  * 
000140*                                                             *   
000150*////////////////////////////////////////////////////////////     
000160 IDENTIFICATION DIVISION.                                         
000170 PROGRAM-ID. ACCTDEP.                                             
000180 AUTHOR. R HERRERO-CASADO.                                        
000190 INSTALLATION. TRANSFOLUT DATA CENTER - LEDGER SYSTEMS.           
000200 DATE-WRITTEN. 02/08/1987.                                        
000210 DATE-COMPILED.                                                   
000220 SECURITY. UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.         
000230*////////////////////////////////////////////////////////////     
000240* CHANGE LOG                                                      
000250*   DATE       BY   TICKET     DESCRIPTION                        
000260*   -------    ---  ---------  --------------------------------   
000270*   02/08/87   RHC  TFB-0101   Original; single-currency EUR      TFB0101 
000280*                              deposit program reworked to walk   
000290*                              ACCT-BALANCE-ENTRY instead of      
000300*                              assuming one balance per account.  
000310*   02/21/87   JLP  TFB-0110   Added 1100-ADD-NEW-BALANCE-ROW --  TFB0110 
000320*                              first cut rejected a deposit in    
000330*                              a currency the account had never   
000340*                              carried, instead of opening a row  
000350*                              for it.                            
000360*   04/09/87   RHC  TFB-0122   Added 1100-ZERO-BALANCE-CLEANUP    TFB0122 
000370*                              per Compliance's standing rule: a  
000380*                              balance that nets to zero drops    
000390*                              out of the table unless it is the  
000400*                              account's ACCT-PRIMARY-CURRENCY.   
000410*   04/09/87   RHC  TFB-0123   Negative DEP-AMOUNT is now         TFB0123 
000420*                              accepted without complaint -- it   
000430*                              is how ACCTWDR posts a withdrawal  
000440*                              through this same paragraph        
000450*                              instead of duplicating the         
000460*                              balance arithmetic a second time.  
000470*   07/30/87   JLP  TFB-0145   History description text now       TFB0145 
000480*                              carries the currency code, not     
000490*                              just the amount -- first cut of    
000500*                              the audit report could not tell    
000510*                              a USD deposit from a EUR one.      
000520*   10/02/87   RHC  TFB-0160   ROUNDED added to the ADD           TFB0160 
000530*                              statement even though both         
000540*                              operands are already 2-decimal     
000550*                              COMP-3 -- DBA standard requires    
000560*                              ROUNDED on every money ADD/        
000570*                              SUBTRACT regardless.               
000580*   11/30/98   RHC  TFB-0210   Y2K REVIEW: TODAY-CCYYMMDD      TFB0210    
000590*                              and TIMESTAMP-AREA are already     
000600*                              4-digit-year fields; no change     
000610*                              required here.                     
000620*////////////////////////////////////////////////////////////     
000630                                                                  
000640 ENVIRONMENT DIVISION.                                            
000650 CONFIGURATION SECTION.                                           
000660                                                                  
000670 INPUT-OUTPUT SECTION.                                            
000680 FILE-CONTROL.                                                    
000690     SELECT BANK-ACCOUNT-MASTER-FILE ASSIGN TO DISK               
000700     ORGANIZATION IS INDEXED                                      
000710     ACCESS MODE IS DYNAMIC                                       
000720     RECORD KEY IS ACCT-NUMBER                                    
000730     FILE STATUS IS FS-MASTER.                                    
000740                                                                  
000750     SELECT OPTIONAL HISTORY-FILE ASSIGN TO DISK                  
000760     ORGANIZATION IS SEQUENTIAL                                   
000770     FILE STATUS IS FS-HIST.                                      
000780                                                                  
000790 DATA DIVISION.                                                   
000800 FILE SECTION.                                                    
000810 FD  BANK-ACCOUNT-MASTER-FILE                                     
000820     LABEL RECORD STANDARD                                        
000830     VALUE OF FILE-ID IS "acctmast.ubd".                          
000840     COPY ACCTMST.                                                
000850                                                                  
000860 FD  HISTORY-FILE                                                 
000870     LABEL RECORD STANDARD                                        
000880     VALUE OF FILE-ID IS "history.ubd".                           
000890     COPY HISTENT.                                                
000900                                                                  
000910 WORKING-STORAGE SECTION.                                         
000920 77  FS-MASTER                    PIC X(02).                      
000930 77  FS-HIST                      PIC X(02).                      
000940                                                                  
000950 01  TODAY-CCYYMMDD            PIC 9(08).                         
000960 01  TODAY-PARTS REDEFINES TODAY-CCYYMMDD.                        
000970     05  TODAY-CCYY            PIC 9(04).                         
000980     05  TODAY-MM              PIC 9(02).                         
000990     05  TODAY-DD              PIC 9(02).                         
001000                                                                  
001010 01  NOW-HHMMSS                PIC 9(08).                         
001020 01  NOW-PARTS REDEFINES NOW-HHMMSS.                              
001030     05  NOW-HH                PIC 9(02).                         
001040     05  NOW-MM                PIC 9(02).                         
001050     05  NOW-SS                PIC 9(02).                         
001060     05  FILLER                   PIC 9(02).                      
001070                                                                  
001080 01  TIMESTAMP-AREA.                                              
001090     05  TS-CCYY               PIC 9(04).                         
001100     05  FILLER                   PIC X(01)  VALUE "-".           
001110     05  TS-MM                 PIC 9(02).                         
001120     05  FILLER                   PIC X(01)  VALUE "-".           
001130     05  TS-DD                 PIC 9(02).                         
001140     05  FILLER                   PIC X(01)  VALUE "-".           
001150     05  TS-HH                 PIC 9(02).                         
001160     05  FILLER                   PIC X(01)  VALUE ".".           
001170     05  TS-MN                 PIC 9(02).                         
001180     05  FILLER                   PIC X(01)  VALUE ".".           
001190     05  TS-SS                 PIC 9(02).                         
001200                                                                  
001210 77  BAL-SUB                   PIC 9(02)  COMP.                   
001220 77  FOUND-SUB                 PIC 9(02)  COMP.                   
001230 77  ROW-FOUND                 PIC X(01)  VALUE "N".              
001240     88  BALANCE-ROW-FOUND      VALUE "Y".                        
001250 77  NEW-BALANCE                PIC S9(13)V99 COMP-3.             
001260                                                                  
001270 01  DEPOSIT-HISTORY-LINE.                                        
001280     05  FILLER                   PIC X(15)  VALUE                
001290         "Transaction of ".                                       
001300     05  DHL-AMOUNT            PIC -(11)9.99.                     
001310     05  FILLER                   PIC X(01)  VALUE SPACE.         
001320     05  DHL-CURRENCY          PIC X(03).                         
001330     05  FILLER                   PIC X(26).                      
001340                                                                  
001350 LINKAGE SECTION.                                                 
001360 01  DEPOSIT-AREA.                                                
001370     05  DEP-ACCT-NUMBER           PIC 9(08).                     
001380     05  DEP-CURRENCY              PIC X(03).                     
001390     05  DEP-AMOUNT                PIC S9(13)V99 COMP-3.          
001400     05  DEP-STATUS                PIC X(01).                     
001410         88  DEP-OK         VALUE "A".                            
001420         88  DEP-FAILED     VALUE "R".                            
001430     05  DEP-MESSAGE               PIC X(80).                     
001440     05  FILLER                   PIC X(10).                      
001450                                                                  
001460 PROCEDURE DIVISION USING DEPOSIT-AREA.                           
001470 INICIO.                                                          
001480     ACCEPT TODAY-CCYYMMDD FROM DATE YYYYMMDD.                    
001490     ACCEPT NOW-HHMMSS FROM TIME.                                 
001500     MOVE "A" TO DEP-STATUS.                                      
001510     MOVE SPACES TO DEP-MESSAGE.                                  
001520                                                                  
001530*    FORZAMOS QUE CREE EL FICHERO POR SI NO EXISTE                
001540     OPEN I-O BANK-ACCOUNT-MASTER-FILE                            
001550         CLOSE BANK-ACCOUNT-MASTER-FILE.                          
001560     OPEN I-O BANK-ACCOUNT-MASTER-FILE.                           
001570     IF FS-MASTER <> "00"                                         
001580         GO TO PSYS-ERR.                                          
001590                                                                  
001600     MOVE DEP-ACCT-NUMBER TO ACCT-NUMBER.                         
001610     READ BANK-ACCOUNT-MASTER-FILE                                
001620         INVALID KEY                                              
001630             MOVE "R" TO DEP-STATUS                               
001640             MOVE "ACCOUNT NOT FOUND" TO DEP-MESSAGE              
001650             GO TO FIN-CLOSE-MASTER.                              
001660                                                                  
001670     PERFORM 1000-FIND-BALANCE-ROW THRU 1000-EXIT.                
001680                                                                  
001690     IF NOT BALANCE-ROW-FOUND                                     
001700         PERFORM 1100-ADD-NEW-BALANCE-ROW THRU 1100-EXIT.         
001710                                                                  
001720     COMPUTE NEW-BALANCE ROUNDED =                                
001730         BAL-AMOUNT(FOUND-SUB) + DEP-AMOUNT.                      
001740     MOVE NEW-BALANCE TO BAL-AMOUNT(FOUND-SUB).                   
001750                                                                  
001760     PERFORM 1200-ZERO-BALANCE-CLEANUP THRU 1200-EXIT.            
001770                                                                  
001780     MOVE TODAY-CCYYMMDD TO ACCT-LAST-TXN-DATE.                   
001790                                                                  
001800     REWRITE BANK-ACCOUNT-MASTER-REC INVALID KEY                  
001810         MOVE "R" TO DEP-STATUS                                   
001820         MOVE "REWRITE FAILED ON MASTER FILE" TO DEP-MESSAGE      
001830         GO TO FIN-CLOSE-MASTER.                                  
001840                                                                  
001850     PERFORM 2000-WRITE-DEPOSIT-HISTORY THRU 2000-EXIT.           
001860                                                                  
001870 FIN-CLOSE-MASTER.                                                
001880     CLOSE BANK-ACCOUNT-MASTER-FILE.                              
001890     GO TO FIN.                                                   
001900                                                                  
001910*////////////////////////////////////////////////////////////     
001920* 1000-FIND-BALANCE-ROW                                           
001930*   Scans the account's existing ACCT-BALANCE-ENTRY rows for      
001940*   one carrying DEP-CURRENCY.  FOUND-SUB comes back pointing     
001950*   at it; ROW-FOUND comes back "N" if there is no such row       
001960*   yet.                                                          
001970*////////////////////////////////////////////////////////////     
001980 1000-FIND-BALANCE-ROW.                                           
001990     MOVE "N" TO ROW-FOUND.                                       
002000     MOVE 1 TO BAL-SUB.                                           
002010                                                                  
002020 1000-SCAN.                                                       
002030     IF BAL-SUB > ACCT-BALANCE-COUNT                              
002040         GO TO 1000-EXIT.                                         
002050     IF BAL-CURRENCY(BAL-SUB) = DEP-CURRENCY                      
002060         MOVE "Y" TO ROW-FOUND                                    
002070         MOVE BAL-SUB TO FOUND-SUB                                
002080         GO TO 1000-EXIT.                                         
002090     ADD 1 TO BAL-SUB.                                            
002100     GO TO 1000-SCAN.                                             
002110                                                                  
002120 1000-EXIT.                                                       
002130     EXIT.                                                        
002140                                                                  
002150*////////////////////////////////////////////////////////////     
002160* 1100-ADD-NEW-BALANCE-ROW                                        
002170*   The account has never carried DEP-CURRENCY.  Open a new row   
002180*   for it at zero and let the caller's ADD bring it to the       
002190*   deposited amount.                                             
002200*////////////////////////////////////////////////////////////     
002210 1100-ADD-NEW-BALANCE-ROW.                                        
002220     ADD 1 TO ACCT-BALANCE-COUNT.                                 
002230     MOVE ACCT-BALANCE-COUNT TO FOUND-SUB.                        
002240     MOVE DEP-CURRENCY TO BAL-CURRENCY(FOUND-SUB).                
002250     MOVE 0 TO BAL-AMOUNT(FOUND-SUB).                             
002260                                                                  
002270 1100-EXIT.                                                       
002280     EXIT.                                                        
002290                                                                  
002300*////////////////////////////////////////////////////////////     
002310* 1200-ZERO-BALANCE-CLEANUP                                       
002320*   A balance row that nets to exactly zero is dropped from the   
002330*   table, UNLESS it is the account's primary currency -- that    
002340*   row always stays so a freshly opened account never shows      
002350*   zero balance rows.  Dropping a row means sliding every row    
002360*   after it down one slot and shortening ACCT-BALANCE-COUNT.     
002370*////////////////////////////////////////////////////////////     
002380 1200-ZERO-BALANCE-CLEANUP.                                       
002390     IF BAL-AMOUNT(FOUND-SUB) NOT = ZERO                          
002400         GO TO 1200-EXIT.                                         
002410     IF BAL-CURRENCY(FOUND-SUB) = ACCT-PRIMARY-CURRENCY           
002420         GO TO 1200-EXIT.                                         
002430                                                                  
002440     MOVE FOUND-SUB TO BAL-SUB.                                   
002450                                                                  
002460 1200-SLIDE.                                                      
002470     IF BAL-SUB >= ACCT-BALANCE-COUNT                             
002480         GO TO 1200-SLID.                                         
002490     MOVE BAL-CURRENCY(BAL-SUB + 1)                               
002500         TO BAL-CURRENCY(BAL-SUB).                                
002510     MOVE BAL-AMOUNT(BAL-SUB + 1)                                 
002520         TO BAL-AMOUNT(BAL-SUB).                                  
002530     ADD 1 TO BAL-SUB.                                            
002540     GO TO 1200-SLIDE.                                            
002550                                                                  
002560 1200-SLID.                                                       
002570     SUBTRACT 1 FROM ACCT-BALANCE-COUNT.                          
002580                                                                  
002590 1200-EXIT.                                                       
002600     EXIT.                                                        
002610                                                                  
002620*////////////////////////////////////////////////////////////     
002630* 2000-WRITE-DEPOSIT-HISTORY                                      
002640*   One HISTORY-FILE line for this call.  HIST-SEQ-NUMBER is      
002650*   not tracked per account by this program -- TRNBAT00's         
002660*   control totals carry the run-wide count; this field is        
002670*   stamped 1 and left for a future release that threads a        
002680*   running per-account sequence through the LINKAGE area.        
002690*////////////////////////////////////////////////////////////     
002700 2000-WRITE-DEPOSIT-HISTORY.                                      
002710*    OPTIONAL FILE -- OPEN EXTEND CREATES IT THE FIRST TIME       
002720*    (FILE STATUS "05"), APPENDS TO IT EVERY TIME AFTER           
002730     OPEN EXTEND HISTORY-FILE.                                    
002740     IF FS-HIST <> "00" AND FS-HIST <> "05"                       
002750         GO TO PSYS-ERR.                                          
002760                                                                  
002770     MOVE DEP-ACCT-NUMBER TO HIST-ACCT-NUMBER.                    
002780     MOVE 1              TO HIST-SEQ-NUMBER.                      
002790                                                                  
002800     MOVE TODAY-CCYY TO TS-CCYY.                                  
002810     MOVE TODAY-MM   TO TS-MM.                                    
002820     MOVE TODAY-DD   TO TS-DD.                                    
002830     MOVE NOW-HH     TO TS-HH.                                    
002840     MOVE NOW-MM     TO TS-MN.                                    
002850     MOVE NOW-SS     TO TS-SS.                                    
002860     MOVE TS-CCYY    TO HIST-TIMESTAMP(1:4).                      
002870     MOVE "-"           TO HIST-TIMESTAMP(5:1).                   
002880     MOVE TS-MM      TO HIST-TIMESTAMP(6:2).                      
002890     MOVE "-"           TO HIST-TIMESTAMP(8:1).                   
002900     MOVE TS-DD      TO HIST-TIMESTAMP(9:2).                      
002910     MOVE "-"           TO HIST-TIMESTAMP(11:1).                  
002920     MOVE TS-HH      TO HIST-TIMESTAMP(12:2).                     
002930     MOVE "."           TO HIST-TIMESTAMP(14:1).                  
002940     MOVE TS-MN      TO HIST-TIMESTAMP(15:2).                     
002950     MOVE "."           TO HIST-TIMESTAMP(17:1).                  
002960     MOVE TS-SS      TO HIST-TIMESTAMP(18:2).                     
002970                                                                  
002980     MOVE DEP-AMOUNT    TO DHL-AMOUNT.                            
002990     MOVE DEP-CURRENCY  TO DHL-CURRENCY.                          
003000     MOVE DEPOSIT-HISTORY-LINE TO HIST-DESCRIPTION.               
003010                                                                  
003020     WRITE HISTORY-ENTRY-REC INVALID KEY GO TO PSYS-ERR.          
003030                                                                  
003040     CLOSE HISTORY-FILE.                                          
003050                                                                  
003060 2000-EXIT.                                                       
003070     EXIT.                                                        
003080                                                                  
003090 PSYS-ERR.                                                        
003100     MOVE "R" TO DEP-STATUS.                                      
003110     MOVE "INTERNAL ERROR IN ACCTDEP" TO DEP-MESSAGE.             
003120                                                                  
003130 FIN.                                                             
003140     EXIT PROGRAM.                                                
