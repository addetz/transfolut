000010*////////////////////////////////////////////////////////////     
000020*                                                             *   
000030*  PROGRAM    : TRNBAT00                                     *    
000040*  PURPOSE    : Batch mainline for the Transfolut ledger run. *   
000050*               Reads TRANSACTION-REQUEST-FILE one record at  *   
000060*               a time, CALLs ACCTVAL to validate it, CALLs   *   
000070*               ACCTNEW/ACCTDEP/ACCTWDR/ACCTXFR to apply it,   *  
000080*               writes a TRANSACTION-RESULT-FILE record for    *  
000090*               every request, and prints the Batch Run       *   
000100*               Summary Report at end of run.                 *   
000110*                                                             *   
000120*////////////////////////////////////////////////////////////     
000130 IDENTIFICATION DIVISION.                                         
000140 PROGRAM-ID. TRNBAT00.                                            
000150 AUTHOR. R HERRERO-CASADO.                                        
000160 INSTALLATION. TRANSFOLUT DATA CENTER - LEDGER SYSTEMS.           
000170 DATE-WRITTEN. 02/05/1987.                                        
000180 DATE-COMPILED.                                                   
000190 SECURITY. UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.         
000200*////////////////////////////////////////////////////////////     
000210* CHANGE LOG                                                      
000220*   DATE       BY   TICKET     DESCRIPTION                        
000230*   -------    ---  ---------  --------------------------------   
000240*   02/05/87   RHC  TFB-0100   Original mainline, dispatching a   TFB0100 
000250*                              card-at-a-time off TRANS-TYPE the  
000260*                              way BANK10 walks TRANSFERENCIAS -- 
000270*                              one READ NEXT loop and a GO TO     
000280*                              per transaction type.              
000290*   02/06/87   RHC  TFB-0101   Dispatch moved to CALLing          TFB0101 
000300*                              ACCTVAL/ACCTNEW/ACCTDEP/ACCTWDR    
000310*                              once those were split out of this  
000320*                              paragraph into their own programs. 
000330*   02/29/87   RHC  TFB-0113   Added ACCTXFR for 'T' requests --  TFB0113 
000340*                              first cut of transfer support      
000350*                              CALLed ACCTWDR and ACCTDEP         
000360*                              straight out of 3400, duplicating  
000370*                              logic ACCTXFR now owns.            
000380*   06/02/87   RHC  TFB-0140   3400-PROCESS-TRANSFER now rejects  TFB0140 
000390*                              FROM = TO before CALLing ACCTVAL   
000400*                              at all -- see ACCTVAL's own log,   
000410*                              this check lives here because      
000420*                              both account numbers are already   
000430*                              on hand in this paragraph.         
000440*   07/15/87   JLP  TFB-0144   Batch Run Summary Report added,    TFB0144 
000450*                              restated from an old branch        
000460*                              listing format -- first production 
000470*                              run had nothing but the two        
000480*                              output files to check a batch by.  
000490*   08/20/87   RHC  TFB-0150   TOTAL-DEPOSITED/WITHDRAWN now   TFB0150    
000500*                              accumulate only on ACCEPTED lines  
000510*                              -- first cut summed the requested  
000520*                              amount regardless of REJECT, which 
000530*                              overstated the totals on any run   
000540*                              with a rejected card.              
000550*   11/30/98   RHC  TFB-0210   Y2K REVIEW: no two-digit year kept TFB0210 
000560*                              anywhere in this program; nothing  
000570*                              to change for the century          
000580*                              rollover.                          
000590*   01/22/99   JLP  TFB-0211   Y2K REVIEW follow-up: report       TFB0211 
000600*                              heading date line confirmed to     
000610*                              come from TODAY-CCYYMMDD, a        
000620*                              4-digit-year field.                
000630*////////////////////////////////////////////////////////////     
000640                                                                  
000650 ENVIRONMENT DIVISION.                                            
000660 CONFIGURATION SECTION.                                           
000670 SPECIAL-NAMES.                                                   
000680     C01 IS TOP-OF-FORM.                                          
000690                                                                  
000700 INPUT-OUTPUT SECTION.                                            
000710 FILE-CONTROL.                                                    
000720     SELECT TRANSACTION-REQUEST-FILE ASSIGN TO REQSTIN            
000730     ORGANIZATION IS SEQUENTIAL                                   
000740     FILE STATUS IS FS-REQ.                                       
000750                                                                  
000760     SELECT TRANSACTION-RESULT-FILE ASSIGN TO RESLTOUT            
000770     ORGANIZATION IS SEQUENTIAL                                   
000780     FILE STATUS IS FS-RES.                                       
000790                                                                  
000800     SELECT REPORT-FILE ASSIGN TO SUMRPT                          
000810     ORGANIZATION IS SEQUENTIAL                                   
000820     FILE STATUS IS FS-RPT.                                       
000830                                                                  
000840 DATA DIVISION.                                                   
000850 FILE SECTION.                                                    
000860 FD  TRANSACTION-REQUEST-FILE                                     
000870     LABEL RECORD STANDARD                                        
000880     VALUE OF FILE-ID IS "transreq.ubd".                          
000890     COPY TRNREQ.                                                 
000900                                                                  
000910 FD  TRANSACTION-RESULT-FILE                                      
000920     LABEL RECORD STANDARD                                        
000930     VALUE OF FILE-ID IS "transres.ubd".                          
000940     COPY TRNRES.                                                 
000950                                                                  
000960 FD  REPORT-FILE                                                  
000970     LABEL RECORD STANDARD                                        
000980     VALUE OF FILE-ID IS "sumrpt.ubd".                            
000990 01  REPORT-LINE                 PIC X(100).                      
001000                                                                  
001010 WORKING-STORAGE SECTION.                                         
001020 77  FS-REQ                      PIC X(02).                       
001030 77  FS-RES                      PIC X(02).                       
001040 77  FS-RPT                      PIC X(02).                       
001050                                                                  
001060 01  TODAY-CCYYMMDD           PIC 9(08).                          
001070 01  TODAY-PARTS REDEFINES TODAY-CCYYMMDD.                        
001080     05  TODAY-CCYY           PIC 9(04).                          
001090     05  TODAY-MM             PIC 9(02).                          
001100     05  TODAY-DD             PIC 9(02).                          
001110                                                                  
001120*    Control totals -- accumulated across the whole run and       
001130*    printed on the summary total line at FIN.                    
001140 01  CONTROL-TOTALS.                                              
001150     05  COUNT-READ            PIC 9(07)  COMP.                   
001160     05  COUNT-ACCEPTED        PIC 9(07)  COMP.                   
001170     05  COUNT-REJECTED        PIC 9(07)  COMP.                   
001180     05  TOTAL-DEPOSITED       PIC S9(13)V99 COMP-3.              
001190     05  TOTAL-WITHDRAWN       PIC S9(13)V99 COMP-3.              
001200     05  FILLER                   PIC X(01).                      
001210                                                                  
001220*    Linkage mirrors for each CALLed program -- one per           
001230*    program, matching that program's own LINKAGE SECTION         
001240*    byte for byte.                                               
001250 01  VALIDATOR-COPY.                                              
001260     05  VAL-TXN-TYPE          PIC X(01).                         
001270     05  VAL-FROM-ACCT         PIC 9(08).                         
001280     05  VAL-TO-ACCT           PIC 9(08).                         
001290     05  VAL-CURRENCY          PIC X(03).                         
001300     05  VAL-AMOUNT            PIC S9(13)V99 COMP-3.              
001310     05  VAL-VALID-FLAG        PIC X(01).                         
001320         88  VAL-IS-VALID       VALUE "Y".                        
001330         88  VAL-IS-INVALID     VALUE "N".                        
001340     05  VAL-REJECT-REASON     PIC X(80).                         
001350     05  FILLER                   PIC X(10).                      
001360 01  VALIDATOR-TEXT REDEFINES VALIDATOR-COPY.                     
001370     05  FILLER                   PIC X(119).                     
001380                                                                  
001390 01  CRE-COPY.                                                    
001400     05  CRE-CURRENCY          PIC X(03).                         
001410     05  CRE-NEW-ACCT-NUM      PIC 9(08).                         
001420     05  CRE-STATUS            PIC X(01).                         
001430     05  CRE-MESSAGE           PIC X(80).                         
001440     05  FILLER                   PIC X(10).                      
001450 01  CRE-TEXT REDEFINES CRE-COPY.                                 
001460     05  FILLER                   PIC X(102).                     
001470                                                                  
001480 01  DEPOSIT-COPY.                                                
001490     05  DEP-ACCT-NUMBER       PIC 9(08).                         
001500     05  DEP-CURRENCY          PIC X(03).                         
001510     05  DEP-AMOUNT            PIC S9(13)V99 COMP-3.              
001520     05  DEP-STATUS            PIC X(01).                         
001530     05  DEP-MESSAGE           PIC X(80).                         
001540     05  FILLER                   PIC X(10).                      
001550                                                                  
001560 01  WITHDRAW-COPY.                                               
001570     05  WDR-ACCT-NUMBER       PIC 9(08).                         
001580     05  WDR-CURRENCY          PIC X(03).                         
001590     05  WDR-AMOUNT            PIC S9(13)V99 COMP-3.              
001600     05  WDR-STATUS            PIC X(01).                         
001610     05  WDR-MESSAGE           PIC X(80).                         
001620     05  FILLER                   PIC X(10).                      
001630                                                                  
001640 01  TRANSFER-COPY.                                               
001650     05  XFR-FROM-ACCT         PIC 9(08).                         
001660     05  XFR-TO-ACCT           PIC 9(08).                         
001670     05  XFR-CURRENCY          PIC X(03).                         
001680     05  XFR-AMOUNT            PIC S9(13)V99 COMP-3.              
001690     05  XFR-STATUS            PIC X(01).                         
001700     05  XFR-MESSAGE           PIC X(80).                         
001710     05  FILLER                   PIC X(10).                      
001720                                                                  
001730*    Report heading and detail lines -- restated from the old     
001740*    branch-listing print chain in the shop's columnar style.     
001750 01  RPT-HEADING-1.                                               
001760     05  FILLER                   PIC X(28)  VALUE SPACES.        
001770     05  FILLER                   PIC X(30)  VALUE                
001780         "TRANSFOLUT BATCH RUN SUMMARY".                          
001790     05  FILLER                   PIC X(42)  VALUE SPACES.        
001800 01  RPT-HEADING-2.                                               
001810     05  FILLER                   PIC X(06)  VALUE "RUN DT".      
001820     05  FILLER                   PIC X(01)  VALUE SPACE.         
001830     05  RH2-CCYYMMDD          PIC 9(08).                         
001840     05  FILLER                   PIC X(85)  VALUE SPACES.        
001850 01  RPT-COLUMN-HDG.                                              
001860     05  FILLER                   PIC X(01)  VALUE "T".           
001870     05  FILLER                   PIC X(08)  VALUE "FROM-ACT".    
001880     05  FILLER                   PIC X(01)  VALUE SPACE.         
001890     05  FILLER                   PIC X(08)  VALUE "TO-ACCT ".    
001900     05  FILLER                   PIC X(01)  VALUE SPACE.         
001910     05  FILLER                   PIC X(15)  VALUE                
001920         "AMOUNT         ".                                       
001930     05  FILLER                   PIC X(01)  VALUE SPACE.         
001940     05  FILLER                   PIC X(08)  VALUE "STATUS  ".    
001950     05  FILLER                   PIC X(01)  VALUE SPACE.         
001960     05  FILLER                   PIC X(40)  VALUE                
001970         "MESSAGE                                ".               
001980     05  FILLER                   PIC X(16)  VALUE SPACES.        
001990                                                                  
002000 01  RPT-DETAIL-LINE.                                             
002010     05  RDL-TXN-TYPE          PIC X(01).                         
002020     05  RDL-FROM-ACCT         PIC 9(08).                         
002030     05  FILLER                   PIC X(01)  VALUE SPACE.         
002040     05  RDL-TO-ACCT           PIC Z(07)9.                        
002050     05  FILLER                   PIC X(01)  VALUE SPACE.         
002060     05  RDL-AMOUNT            PIC -(11)9.99.                     
002070     05  FILLER                   PIC X(01)  VALUE SPACE.         
002080     05  RDL-STATUS            PIC X(08).                         
002090     05  FILLER                   PIC X(01)  VALUE SPACE.         
002100     05  RDL-MESSAGE           PIC X(40).                         
002110     05  FILLER                   PIC X(16)  VALUE SPACES.        
002120                                                                  
002130 01  RPT-TOTAL-LINE-1.                                            
002140     05  FILLER                   PIC X(20)  VALUE                
002150         "TOTAL READ........ ".                                   
002160     05  RTL1-COUNT-READ       PIC Z(06)9.                        
002170     05  FILLER                   PIC X(73)  VALUE SPACES.        
002180 01  RPT-TOTAL-LINE-2.                                            
002190     05  FILLER                   PIC X(20)  VALUE                
002200         "TOTAL ACCEPTED..... ".                                  
002210     05  RTL2-COUNT-ACCEPTED   PIC Z(06)9.                        
002220     05  FILLER                   PIC X(73)  VALUE SPACES.        
002230 01  RPT-TOTAL-LINE-3.                                            
002240     05  FILLER                   PIC X(20)  VALUE                
002250         "TOTAL REJECTED..... ".                                  
002260     05  RTL3-COUNT-REJECTED   PIC Z(06)9.                        
002270     05  FILLER                   PIC X(73)  VALUE SPACES.        
002280 01  RPT-TOTAL-LINE-4.                                            
002290     05  FILLER                   PIC X(20)  VALUE                
002300         "TOTAL DEPOSITED.... ".                                  
002310     05  RTL4-DEPOSITED        PIC -(11)9.99.                     
002320     05  FILLER                   PIC X(45)  VALUE SPACES.        
002330 01  RPT-TOTAL-LINE-5.                                            
002340     05  FILLER                   PIC X(20)  VALUE                
002350         "TOTAL WITHDRAWN.... ".                                  
002360     05  RTL5-WITHDRAWN        PIC -(11)9.99.                     
002370     05  FILLER                   PIC X(45)  VALUE SPACES.        
002380                                                                  
002390 PROCEDURE DIVISION.                                              
002400 INICIO.                                                          
002410     ACCEPT TODAY-CCYYMMDD FROM DATE YYYYMMDD.                    
002420     MOVE 0 TO COUNT-READ.                                        
002430     MOVE 0 TO COUNT-ACCEPTED.                                    
002440     MOVE 0 TO COUNT-REJECTED.                                    
002450     MOVE 0 TO TOTAL-DEPOSITED.                                   
002460     MOVE 0 TO TOTAL-WITHDRAWN.                                   
002470                                                                  
002480     OPEN INPUT TRANSACTION-REQUEST-FILE.                         
002490     IF FS-REQ <> "00"                                            
002500         GO TO PSYS-ERR.                                          
002510                                                                  
002520     OPEN OUTPUT TRANSACTION-RESULT-FILE.                         
002530     IF FS-RES <> "00"                                            
002540         GO TO PSYS-ERR.                                          
002550                                                                  
002560     OPEN OUTPUT REPORT-FILE.                                     
002570     IF FS-RPT <> "00"                                            
002580         GO TO PSYS-ERR.                                          
002590                                                                  
002600     PERFORM 0100-PRINT-REPORT-HEADINGS THRU 0100-EXIT.           
002610                                                                  
002620     GO TO 1000-READ-REQUEST.                                     
002630                                                                  
002640 1000-READ-REQUEST.                                               
002650     READ TRANSACTION-REQUEST-FILE NEXT RECORD                    
002660         AT END                                                   
002670             GO TO 5000-PRINT-REPORT-TOTALS.                      
002680                                                                  
002690     ADD 1 TO COUNT-READ.                                         
002700                                                                  
002710     PERFORM 2000-VALIDATE-AND-APPLY THRU 2000-EXIT.              
002720     PERFORM 4000-WRITE-RESULT-AND-REPORT THRU 4000-EXIT.         
002730                                                                  
002740     GO TO 1000-READ-REQUEST.                                     
002750                                                                  
002760 2000-VALIDATE-AND-APPLY.                                         
002770     MOVE TXN-TYPE          TO VAL-TXN-TYPE.                      
002780     MOVE TXN-FROM-ACCT     TO VAL-FROM-ACCT.                     
002790     MOVE TXN-TO-ACCT       TO VAL-TO-ACCT.                       
002800     MOVE TXN-CURRENCY      TO VAL-CURRENCY.                      
002810     MOVE TXN-AMOUNT        TO VAL-AMOUNT.                        
002820                                                                  
002830     MOVE TXN-TYPE          TO RES-TXN-TYPE.                      
002840     MOVE TXN-FROM-ACCT     TO RES-FROM-ACCT.                     
002850     MOVE TXN-TO-ACCT       TO RES-TO-ACCT.                       
002860     MOVE TXN-AMOUNT        TO RES-AMOUNT.                        
002870                                                                  
002880     IF TXN-TYPE-TRANSFER                                         
002890         IF TXN-FROM-ACCT = TXN-TO-ACCT                           
002900             MOVE "R" TO RES-STATUS                               
002910             MOVE "TRANSFER ACCOUNTS ARE THE SAME" TO RES-MESSAGE 
002920             GO TO 2000-EXIT                                      
002930         END-IF.                                                  
002940                                                                  
002950     CALL "ACCTVAL" USING VALIDATOR-COPY.                         
002960                                                                  
002970     IF VAL-IS-INVALID                                            
002980         MOVE "R" TO RES-STATUS                                   
002990         MOVE VAL-REJECT-REASON TO RES-MESSAGE                    
003000         GO TO 2000-EXIT.                                         
003010                                                                  
003020     IF TXN-TYPE-CREATE                                           
003030         PERFORM 3100-PROCESS-CREATE THRU 3100-EXIT               
003040     ELSE                                                         
003050     IF TXN-TYPE-DEPOSIT                                          
003060         PERFORM 3200-PROCESS-DEPOSIT THRU 3200-EXIT              
003070     ELSE                                                         
003080     IF TXN-TYPE-WITHDRAW                                         
003090         PERFORM 3300-PROCESS-WITHDRAW THRU 3300-EXIT             
003100     ELSE                                                         
003110     IF TXN-TYPE-TRANSFER                                         
003120         PERFORM 3400-PROCESS-TRANSFER THRU 3400-EXIT.            
003130                                                                  
003140 2000-EXIT.                                                       
003150     EXIT.                                                        
003160                                                                  
003170*////////////////////////////////////////////////////////////     
003180* 3100-PROCESS-CREATE                                             
003190*////////////////////////////////////////////////////////////     
003200 3100-PROCESS-CREATE.                                             
003210     MOVE TXN-CURRENCY TO CRE-CURRENCY.                           
003220                                                                  
003230     CALL "ACCTNEW" USING CRE-COPY.                               
003240                                                                  
003250     MOVE CRE-STATUS  TO RES-STATUS.                              
003260     MOVE CRE-MESSAGE TO RES-MESSAGE.                             
003270     MOVE CRE-NEW-ACCT-NUM TO RES-FROM-ACCT.                      
003280                                                                  
003290 3100-EXIT.                                                       
003300     EXIT.                                                        
003310                                                                  
003320*////////////////////////////////////////////////////////////     
003330* 3200-PROCESS-DEPOSIT                                            
003340*////////////////////////////////////////////////////////////     
003350 3200-PROCESS-DEPOSIT.                                            
003360     MOVE TXN-FROM-ACCT TO DEP-ACCT-NUMBER.                       
003370     MOVE TXN-CURRENCY  TO DEP-CURRENCY.                          
003380     MOVE TXN-AMOUNT    TO DEP-AMOUNT.                            
003390                                                                  
003400     CALL "ACCTDEP" USING DEPOSIT-COPY.                           
003410                                                                  
003420     MOVE DEP-STATUS  TO RES-STATUS.                              
003430     MOVE DEP-MESSAGE TO RES-MESSAGE.                             
003440                                                                  
003450     IF RES-STATUS = "A"                                          
003460         ADD TXN-AMOUNT TO TOTAL-DEPOSITED.                       
003470                                                                  
003480 3200-EXIT.                                                       
003490     EXIT.                                                        
003500                                                                  
003510*////////////////////////////////////////////////////////////     
003520* 3300-PROCESS-WITHDRAW                                           
003530*////////////////////////////////////////////////////////////     
003540 3300-PROCESS-WITHDRAW.                                           
003550     MOVE TXN-FROM-ACCT TO WDR-ACCT-NUMBER.                       
003560     MOVE TXN-CURRENCY  TO WDR-CURRENCY.                          
003570     MOVE TXN-AMOUNT    TO WDR-AMOUNT.                            
003580                                                                  
003590     CALL "ACCTWDR" USING WITHDRAW-COPY.                          
003600                                                                  
003610     MOVE WDR-STATUS  TO RES-STATUS.                              
003620     MOVE WDR-MESSAGE TO RES-MESSAGE.                             
003630                                                                  
003640     IF RES-STATUS = "A"                                          
003650         ADD TXN-AMOUNT TO TOTAL-WITHDRAWN.                       
003660                                                                  
003670 3300-EXIT.                                                       
003680     EXIT.                                                        
003690                                                                  
003700*////////////////////////////////////////////////////////////     
003710* 3400-PROCESS-TRANSFER                                           
003720*   FROM = TO is already rejected before 2000-VALIDATE-AND-       
003730*   APPLY ever gets here (see that paragraph) -- ACCTVAL no       
003740*   longer carries that check.                                    
003750*////////////////////////////////////////////////////////////     
003760 3400-PROCESS-TRANSFER.                                           
003770     MOVE TXN-FROM-ACCT TO XFR-FROM-ACCT.                         
003780     MOVE TXN-TO-ACCT   TO XFR-TO-ACCT.                           
003790     MOVE TXN-CURRENCY  TO XFR-CURRENCY.                          
003800     MOVE TXN-AMOUNT    TO XFR-AMOUNT.                            
003810                                                                  
003820     CALL "ACCTXFR" USING TRANSFER-COPY.                          
003830                                                                  
003840     MOVE XFR-STATUS  TO RES-STATUS.                              
003850     MOVE XFR-MESSAGE TO RES-MESSAGE.                             
003860                                                                  
003870     IF RES-STATUS = "A"                                          
003880         ADD TXN-AMOUNT TO TOTAL-DEPOSITED                        
003890         ADD TXN-AMOUNT TO TOTAL-WITHDRAWN.                       
003900                                                                  
003910 3400-EXIT.                                                       
003920     EXIT.                                                        
003930                                                                  
003940 4000-WRITE-RESULT-AND-REPORT.                                    
003950     IF RES-STATUS = "A"                                          
003960         ADD 1 TO COUNT-ACCEPTED                                  
003970     ELSE                                                         
003980         ADD 1 TO COUNT-REJECTED.                                 
003990                                                                  
004000     WRITE TRANSACTION-RESULT-REC.                                
004010                                                                  
004020     MOVE RES-TXN-TYPE TO RDL-TXN-TYPE.                           
004030     MOVE RES-FROM-ACCT TO RDL-FROM-ACCT.                         
004040     IF TXN-TYPE-TRANSFER                                         
004050         MOVE RES-TO-ACCT TO RDL-TO-ACCT                          
004060     ELSE                                                         
004070         MOVE ZERO TO RDL-TO-ACCT.                                
004080     MOVE RES-AMOUNT TO RDL-AMOUNT.                               
004090     IF RES-STATUS = "A"                                          
004100         MOVE "ACCEPTED" TO RDL-STATUS                            
004110     ELSE                                                         
004120         MOVE "REJECTED" TO RDL-STATUS.                           
004130     MOVE RES-MESSAGE TO RDL-MESSAGE.                             
004140                                                                  
004150     WRITE REPORT-LINE FROM RPT-DETAIL-LINE.                      
004160                                                                  
004170 4000-EXIT.                                                       
004180     EXIT.                                                        
004190                                                                  
004200*////////////////////////////////////////////////////////////     
004210* 0100-PRINT-REPORT-HEADINGS                                      
004220*////////////////////////////////////////////////////////////     
004230 0100-PRINT-REPORT-HEADINGS.                                      
004240     WRITE REPORT-LINE FROM RPT-HEADING-1.                        
004250     MOVE TODAY-CCYYMMDD TO RH2-CCYYMMDD.                         
004260     WRITE REPORT-LINE FROM RPT-HEADING-2.                        
004270     WRITE REPORT-LINE FROM RPT-COLUMN-HDG.                       
004280                                                                  
004290 0100-EXIT.                                                       
004300     EXIT.                                                        
004310                                                                  
004320*////////////////////////////////////////////////////////////     
004330* 5000-PRINT-REPORT-TOTALS                                        
004340*////////////////////////////////////////////////////////////     
004350 5000-PRINT-REPORT-TOTALS.                                        
004360     MOVE COUNT-READ     TO RTL1-COUNT-READ.                      
004370     WRITE REPORT-LINE FROM RPT-TOTAL-LINE-1.                     
004380     MOVE COUNT-ACCEPTED TO RTL2-COUNT-ACCEPTED.                  
004390     WRITE REPORT-LINE FROM RPT-TOTAL-LINE-2.                     
004400     MOVE COUNT-REJECTED TO RTL3-COUNT-REJECTED.                  
004410     WRITE REPORT-LINE FROM RPT-TOTAL-LINE-3.                     
004420     MOVE TOTAL-DEPOSITED TO RTL4-DEPOSITED.                      
004430     WRITE REPORT-LINE FROM RPT-TOTAL-LINE-4.                     
004440     MOVE TOTAL-WITHDRAWN TO RTL5-WITHDRAWN.                      
004450     WRITE REPORT-LINE FROM RPT-TOTAL-LINE-5.                     
004460                                                                  
004470     GO TO FIN.                                                   
004480                                                                  
004490 5000-EXIT.                                                       
004500     EXIT.                                                        
004510                                                                  
004520 PSYS-ERR.                                                        
004530     DISPLAY "TRNBAT00 - INTERNAL ERROR, RUN TERMINATED".         
004540     GO TO FIN.                                                   
004550                                                                  
004560 FIN.                                                             
004570     CLOSE TRANSACTION-REQUEST-FILE.                              
004580     CLOSE TRANSACTION-RESULT-FILE.                               
004590     CLOSE REPORT-FILE.                                           
004600     STOP RUN.                                                    
