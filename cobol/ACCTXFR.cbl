000010*////////////////////////////////////////////////////////////     
000020*                                                             *   
000030*  PROGRAM    : ACCTXFR                                      *    
000040*  PURPOSE    : Handles a 'T' transfer request.  CALLs        *   
000050*               ACCTWDR on the source account and, if that    *   
000060*               leg posts cleanly, CALLs ACCTDEP on the       *   
000070*               destination.  Both legs post through the      *   
000080*               same two programs the 'D' and 'W' requests    *   
000090*               use, so a transfer always produces the        *   
000100*               same two HISTORY-FILE lines a deposit-then-   *   
000110*               withdrawal pair would.                        *   
000120*                                                             *   
000130*////////////////////////////////////////////////////////////     
000140 IDENTIFICATION DIVISION.                                         
000150 PROGRAM-ID. ACCTXFR.                                             
000160 AUTHOR. R HERRERO-CASADO.                                        
000170 INSTALLATION. TRANSFOLUT DATA CENTER - LEDGER SYSTEMS.           
000180 DATE-WRITTEN. 02/12/1987.                                        
000190 DATE-COMPILED.                                                   
000200 SECURITY. UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.         
000210*////////////////////////////////////////////////////////////     
000220* CHANGE LOG                                                      
000230*   DATE       BY   TICKET     DESCRIPTION                        
000240*   -------    ---  ---------  --------------------------------   
000250*   02/12/87   RHC  TFB-0101   Original; account-to-account       TFB0101 
000260*                              transfer reworked from the old     
000270*                              card-to-card money-move screen,    
000280*                              replacing two inline postings      
000290*                              with CALLs to ACCTWDR/ACCTDEP.     
000300*   02/28/87   RHC  TFB-0112   Added 1000-BOTH-ACCOUNTS-EXIST --  TFB0112 
000310*                              first cut let ACCTWDR's own        
000320*                              "account not found" on the         
000330*                              source account surface, but never  
000340*                              checked the destination existed    
000350*                              before attempting the credit leg.  
000360*   06/02/87   RHC  TFB-0140   Same-account check (FROM = TO)     TFB0140 
000370*                              moved OUT of here and into         
000380*                              TRNBAT00 3400-PROCESS-TRANSFER --  
000390*                              that paragraph already has both    
000400*                              account numbers on hand before it  
000410*                              ever CALLs this program.           
000420*   09/18/87   JLP  TFB-0155   Rejection message on the credit    TFB0155 
000430*                              leg now says "TRANSFER FAILED ON   
000440*                              CREDIT LEG", not ACCTDEP's own     
000450*                              wording, after the debit had       
000460*                              already posted -- Helpdesk kept    
000470*                              confusing it with a validation     
000480*                              failure that posted nothing.       
000490*   03/14/88   RHC  TFB-0201   1000-BOTH-ACCOUNTS-EXIST now       TFB0201 
000500*                              retries the INPUT open up to 3     
000510*                              times before giving up -- a        
000520*                              concurrent ACCTDEP/ACCTWDR run     
000530*                              can hold the master for an         
000540*                              instant right after the forced-    
000550*                              create close, and that was         
000560*                              surfacing as a spurious "INTERNAL  
000570*                              ERROR IN ACCTXFR" under heavy      
000580*                              batch overlap.                     
000590*   11/30/98   RHC  TFB-0210   Y2K REVIEW: no two-digit year      TFB0210 
000600*                              kept anywhere in this program;     
000610*                              no change required.                
000620*////////////////////////////////////////////////////////////     
000630                                                                  
000640 ENVIRONMENT DIVISION.                                            
000650 CONFIGURATION SECTION.                                           
000660                                                                  
000670 INPUT-OUTPUT SECTION.                                            
000680 FILE-CONTROL.                                                    
000690     SELECT BANK-ACCOUNT-MASTER-FILE ASSIGN TO DISK               
000700     ORGANIZATION IS INDEXED                                      
000710     ACCESS MODE IS DYNAMIC                                       
000720     RECORD KEY IS ACCT-NUMBER                                    
000730     FILE STATUS IS FS-MASTER.                                    
000740                                                                  
000750 DATA DIVISION.                                                   
000760 FILE SECTION.                                                    
000770 FD  BANK-ACCOUNT-MASTER-FILE                                     
000780     LABEL RECORD STANDARD                                        
000790     VALUE OF FILE-ID IS "acctmast.ubd".                          
000800     COPY ACCTMST.                                                
000810                                                                  
000820 WORKING-STORAGE SECTION.                                         
000830 77  FS-MASTER                    PIC X(02).                      
000840 77  OPEN-RETRY-CT             PIC 9(02)  COMP VALUE 0.           
000850*        bounded retry on the INPUT open right after the forced-  
000860*        create close -- a concurrent ACCTDEP/ACCTWDR run can     
000870*        hold the file for an instant, which showed up as a       
000880*        spurious PSYS-ERR under heavy batch overlap.             
000890                                                                  
000900 01  WDR-LINKAGE-COPY.                                            
000910     05  WDR-ACCT-NUMBER       PIC 9(08).                         
000920     05  WDR-CURRENCY          PIC X(03).                         
000930     05  WDR-AMOUNT            PIC S9(13)V99 COMP-3.              
000940     05  WDR-STATUS            PIC X(01).                         
000950     05  WDR-MESSAGE           PIC X(80).                         
000960     05  FILLER                   PIC X(10).                      
000970 01  WDR-LINKAGE-TEXT REDEFINES WDR-LINKAGE-COPY.                 
000980     05  FILLER                   PIC X(110).                     
000990                                                                  
001000 01  DEP-LINKAGE-COPY.                                            
001010     05  DEP-ACCT-NUMBER       PIC 9(08).                         
001020     05  DEP-CURRENCY          PIC X(03).                         
001030     05  DEP-AMOUNT            PIC S9(13)V99 COMP-3.              
001040     05  DEP-STATUS            PIC X(01).                         
001050     05  DEP-MESSAGE           PIC X(80).                         
001060     05  FILLER                   PIC X(10).                      
001070 01  DEP-LINKAGE-TEXT REDEFINES DEP-LINKAGE-COPY.                 
001080     05  FILLER                   PIC X(110).                     
001090                                                                  
001100 LINKAGE SECTION.                                                 
001110 01  TRANSFER-AREA.                                               
001120     05  XFR-FROM-ACCT             PIC 9(08).                     
001130     05  XFR-TO-ACCT               PIC 9(08).                     
001140     05  XFR-CURRENCY              PIC X(03).                     
001150     05  XFR-AMOUNT                PIC S9(13)V99 COMP-3.          
001160     05  XFR-STATUS                PIC X(01).                     
001170         88  XFR-OK        VALUE "A".                             
001180         88  XFR-FAILED    VALUE "R".                             
001190     05  XFR-MESSAGE               PIC X(80).                     
001200     05  FILLER                   PIC X(10).                      
001210                                                                  
001220 PROCEDURE DIVISION USING TRANSFER-AREA.                          
001230 INICIO.                                                          
001240     MOVE "A" TO XFR-STATUS.                                      
001250     MOVE SPACES TO XFR-MESSAGE.                                  
001260                                                                  
001270     PERFORM 1000-BOTH-ACCOUNTS-EXIST THRU 1000-EXIT.             
001280     IF XFR-FAILED                                                
001290         GO TO FIN.                                               
001300                                                                  
001310     PERFORM 2000-TRANSFER-APPLY THRU 2000-EXIT.                  
001320                                                                  
001330     GO TO FIN.                                                   
001340                                                                  
001350*////////////////////////////////////////////////////////////     
001360* 1000-BOTH-ACCOUNTS-EXIST                                        
001370*   ACCTWDR and ACCTDEP will each reject a missing account on     
001380*   their own, but checking both up front means a transfer        
001390*   never posts a debit leg against an existing account only to   
001400*   fail the credit leg against a destination that was never      
001410*   there at all.                                                 
001420*////////////////////////////////////////////////////////////     
001430 1000-BOTH-ACCOUNTS-EXIST.                                        
001440*    FORZAMOS QUE CREE EL FICHERO POR SI NO EXISTE                
001450     OPEN I-O BANK-ACCOUNT-MASTER-FILE                            
001460         CLOSE BANK-ACCOUNT-MASTER-FILE.                          
001470     MOVE 0 TO OPEN-RETRY-CT.                                     
001480                                                                  
001490 1000-OPEN-RETRY.                                                 
001500     OPEN INPUT BANK-ACCOUNT-MASTER-FILE.                         
001510     IF FS-MASTER = "00"                                          
001520         GO TO 1000-OPEN-OK.                                      
001530     ADD 1 TO OPEN-RETRY-CT.                                      
001540     IF OPEN-RETRY-CT < 3                                         
001550         GO TO 1000-OPEN-RETRY.                                   
001560     MOVE "R" TO XFR-STATUS                                       
001570     MOVE "INTERNAL ERROR IN ACCTXFR" TO XFR-MESSAGE              
001580     GO TO 1000-EXIT.                                             
001590                                                                  
001600 1000-OPEN-OK.                                                    
001610                                                                  
001620     MOVE XFR-FROM-ACCT TO ACCT-NUMBER.                           
001630     READ BANK-ACCOUNT-MASTER-FILE                                
001640         INVALID KEY                                              
001650             MOVE "R" TO XFR-STATUS                               
001660             MOVE "FROM ACCOUNT NOT FOUND" TO XFR-MESSAGE         
001670             CLOSE BANK-ACCOUNT-MASTER-FILE                       
001680             GO TO 1000-EXIT.                                     
001690                                                                  
001700     MOVE XFR-TO-ACCT TO ACCT-NUMBER.                             
001710     READ BANK-ACCOUNT-MASTER-FILE                                
001720         INVALID KEY                                              
001730             MOVE "R" TO XFR-STATUS                               
001740             MOVE "TO ACCOUNT NOT FOUND" TO XFR-MESSAGE           
001750             CLOSE BANK-ACCOUNT-MASTER-FILE                       
001760             GO TO 1000-EXIT.                                     
001770                                                                  
001780     CLOSE BANK-ACCOUNT-MASTER-FILE.                              
001790                                                                  
001800 1000-EXIT.                                                       
001810     EXIT.                                                        
001820                                                                  
001830*////////////////////////////////////////////////////////////     
001840* 2000-TRANSFER-APPLY                                             
001850*   Debit leg through ACCTWDR (which itself posts through         
001860*   ACCTDEP with the amount negated), then credit leg straight    
001870*   through ACCTDEP.  If the debit leg fails (insufficient        
001880*   balance), the credit leg is never attempted.                  
001890*////////////////////////////////////////////////////////////     
001900 2000-TRANSFER-APPLY.                                             
001910     MOVE XFR-FROM-ACCT TO WDR-ACCT-NUMBER.                       
001920     MOVE XFR-CURRENCY  TO WDR-CURRENCY.                          
001930     MOVE XFR-AMOUNT    TO WDR-AMOUNT.                            
001940     MOVE SPACES       TO WDR-STATUS.                             
001950     MOVE SPACES       TO WDR-MESSAGE.                            
001960                                                                  
001970     CALL "ACCTWDR" USING WDR-LINKAGE-COPY.                       
001980                                                                  
001990     IF WDR-STATUS = "R"                                          
002000         MOVE "R" TO XFR-STATUS                                   
002010         MOVE WDR-MESSAGE TO XFR-MESSAGE                          
002020         GO TO 2000-EXIT.                                         
002030                                                                  
002040     MOVE XFR-TO-ACCT  TO DEP-ACCT-NUMBER.                        
002050     MOVE XFR-CURRENCY TO DEP-CURRENCY.                           
002060     MOVE XFR-AMOUNT   TO DEP-AMOUNT.                             
002070     MOVE SPACES      TO DEP-STATUS.                              
002080     MOVE SPACES      TO DEP-MESSAGE.                             
002090                                                                  
002100     CALL "ACCTDEP" USING DEP-LINKAGE-COPY.                       
002110                                                                  
002120     IF DEP-STATUS = "R"                                          
002130         MOVE "R" TO XFR-STATUS                                   
002140         MOVE "TRANSFER FAILED ON CREDIT LEG" TO XFR-MESSAGE      
002150         GO TO 2000-EXIT.                                         
002160                                                                  
002170     MOVE "A" TO XFR-STATUS.                                      
002180     MOVE SPACES TO XFR-MESSAGE.                                  
002190                                                                  
002200 2000-EXIT.                                                       
002210     EXIT.                                                        
002220                                                                  
002230 FIN.                                                             
002240     EXIT PROGRAM.                                                
