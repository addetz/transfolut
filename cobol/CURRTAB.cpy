000010*////////////////////////////////////////////////////////////     
000020* CURRTAB.cpy                                                     
000030*   In-memory table of the currency codes this shop's ledger      
000040*   will accept on a TXN-CURRENCY or BAL-CURRENCY field.  Loaded  
000050*   once from the VALUE clause below -- no file, no CALL to a     
000060*   currency-master subsystem, just a table ACCTVAL searches      
000070*   every time it has to clear a currency code.                   
000080*                                                                 
000090*   Adding a currency means adding three characters to            
000100*   CURRTAB-LOAD and bumping CURRTAB-COUNT below; this is         
000110*   a recompile, not a file-maintenance run, so changes here      
000120*   go through the same change-control ticket as any other        
000130*   program change.                                               
000140*                                                                 
000150* MAINTENANCE HISTORY                                             
000160*   1987-02-08 RHC TFB-0103  Laid out for the Transfolut ledger   TFB0103 
000170*                            conversion; eight currencies to      
000180*                            start, matching the pilot branch     
000190*                            list.                                
000200*   1987-05-20 JLP TFB-0131  Added CHF and SEK for the Zurich     TFB0131 
000210*                            and Stockholm correspondent banks    
000220*                            going live next quarter.             
000230*////////////////////////////////////////////////////////////     
000240 01  CURRTAB-LOAD              PIC X(30)   VALUE                  
000250     "USDEURGBPJPYCHFSEKCADAUDMXNBRL".                            
000260*        ten three-byte ISO 4217 codes, straight run with no      
000270*        separators -- read across in CURRTAB-ENTRY below         
000280 01  CURRTAB-COUNT             PIC 9(02)   COMP   VALUE 10.       
000290*        number of codes actually loaded above; kept separate     
000300*        from the OCCURS ceiling so a short-load never leaves     
000310*        CURRTAB-IDX walking off the end of real data             
000320 01  CURRTAB-REDEFINITION REDEFINES CURRTAB-LOAD.                 
000330     05  CURRTAB-ENTRY OCCURS 10 TIMES                            
000340             INDEXED BY CURRTAB-IDX.                              
000350         10  CURRTAB-CODE         PIC X(03).                      
