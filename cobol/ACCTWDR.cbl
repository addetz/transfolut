000010*////////////////////////////////////////////////////////////     
000020*                                                             *   
000030*  PROGRAM    : ACCTWDR                                      *    
000040*  PURPOSE    : Handles a 'W' withdrawal request.  Checks the  *  
000050*               account has enough of the requested currency,  *  
000060*               then CALLs ACCTDEP with the amount negated so  *  
000070*               the balance arithmetic, the new-currency-row    * 
000080*               logic, and the zero-balance cleanup only live   * 
000090*               in one place.                                   * 
000100*                                                             *   
000110*////////////////////////////////////////////////////////////     
000120 IDENTIFICATION DIVISION.                                         
000130 PROGRAM-ID. ACCTWDR.                                             
000140 AUTHOR. R HERRERO-CASADO.                                        
000150 INSTALLATION. TRANSFOLUT DATA CENTER - LEDGER SYSTEMS.           
000160 DATE-WRITTEN. 02/09/1987.                                        
000170 DATE-COMPILED.                                                   
000180 SECURITY. UNCLASSIFIED - INTERNAL LEDGER BATCH USE ONLY.         
000190*////////////////////////////////////////////////////////////     
000200* CHANGE LOG                                                      
000210*   DATE       BY   TICKET     DESCRIPTION                        
000220*   -------    ---  ---------  --------------------------------   
000230*   02/09/87   RHC  TFB-0101   Original cash-withdrawal program   TFB0101 
000240*                              reworked to check a named          
000250*                              currency balance instead of a      
000260*                              single EUR running total.          
000270*   02/25/87   RHC  TFB-0111   CALLs ACCTDEP for the actual       TFB0111 
000280*                              posting instead of duplicating     
000290*                              the ADD/REWRITE logic here --      
000300*                              two copies of that arithmetic      
000310*                              had already drifted out of sync    
000320*                              once in the old card-ATM code.     
000330*   04/09/87   JLP  TFB-0122   1000-WITHDRAW-APPLY now rejects    TFB0122 
000340*                              a withdrawal against a currency    
000350*                              the account has never carried --   
000360*                              previously this fell through to    
000370*                              ACCTDEP, which happily opened a    
000380*                              new row at a negative balance.     
000390*   06/14/87   RHC  TFB-0138   Insufficient-balance message now   TFB0138 
000400*                              names the currency, not just       
000410*                              "insufficient funds" -- Helpdesk   
000420*                              asked for it after a multi-        
000430*                              currency account generated a       
000440*                              confusing rejection.               
000450*   11/30/98   RHC  TFB-0210   Y2K REVIEW: no two-digit year      TFB0210 
000460*                              kept anywhere in this program;     
000470*                              no change required.                
000480*////////////////////////////////////////////////////////////     
000490                                                                  
000500 ENVIRONMENT DIVISION.                                            
000510 CONFIGURATION SECTION.                                           
000520                                                                  
000530 INPUT-OUTPUT SECTION.                                            
000540 FILE-CONTROL.                                                    
000550     SELECT BANK-ACCOUNT-MASTER-FILE ASSIGN TO DISK               
000560     ORGANIZATION IS INDEXED                                      
000570     ACCESS MODE IS DYNAMIC                                       
000580     RECORD KEY IS ACCT-NUMBER                                    
000590     FILE STATUS IS FS-MASTER.                                    
000600                                                                  
000610 DATA DIVISION.                                                   
000620 FILE SECTION.                                                    
000630 FD  BANK-ACCOUNT-MASTER-FILE                                     
000640     LABEL RECORD STANDARD                                        
000650     VALUE OF FILE-ID IS "acctmast.ubd".                          
000660     COPY ACCTMST.                                                
000670                                                                  
000680 WORKING-STORAGE SECTION.                                         
000690 77  FS-MASTER                    PIC X(02).                      
000700                                                                  
000710 77  BAL-SUB                   PIC 9(02)  COMP.                   
000720 77  FOUND-SUB                 PIC 9(02)  COMP.                   
000730 77  ROW-FOUND                 PIC X(01)  VALUE "N".              
000740     88  BALANCE-ROW-FOUND      VALUE "Y".                        
000750                                                                  
000760 01  DEP-LINKAGE-COPY.                                            
000770     05  DEP-ACCT-NUMBER       PIC 9(08).                         
000780     05  DEP-CURRENCY          PIC X(03).                         
000790     05  DEP-AMOUNT            PIC S9(13)V99 COMP-3.              
000800     05  DEP-STATUS            PIC X(01).                         
000810     05  DEP-MESSAGE           PIC X(80).                         
000820     05  FILLER                   PIC X(10).                      
000830 01  DEP-LINKAGE-TEXT REDEFINES DEP-LINKAGE-COPY.                 
000840     05  FILLER                   PIC X(110).                     
000850                                                                  
000860 LINKAGE SECTION.                                                 
000870 01  WITHDRAW-AREA.                                               
000880     05  WDR-ACCT-NUMBER           PIC 9(08).                     
000890     05  WDR-CURRENCY              PIC X(03).                     
000900     05  WDR-AMOUNT                PIC S9(13)V99 COMP-3.          
000910     05  WDR-STATUS                PIC X(01).                     
000920         88  WDR-OK        VALUE "A".                             
000930         88  WDR-FAILED    VALUE "R".                             
000940     05  WDR-MESSAGE               PIC X(80).                     
000950     05  FILLER                   PIC X(10).                      
000960                                                                  
000970 PROCEDURE DIVISION USING WITHDRAW-AREA.                          
000980 INICIO.                                                          
000990     MOVE "A" TO WDR-STATUS.                                      
001000     MOVE SPACES TO WDR-MESSAGE.                                  
001010                                                                  
001020*    FORZAMOS QUE CREE EL FICHERO POR SI NO EXISTE                
001030     OPEN I-O BANK-ACCOUNT-MASTER-FILE                            
001040         CLOSE BANK-ACCOUNT-MASTER-FILE.                          
001050     OPEN INPUT BANK-ACCOUNT-MASTER-FILE.                         
001060     IF FS-MASTER <> "00"                                         
001070         GO TO PSYS-ERR.                                          
001080                                                                  
001090     MOVE WDR-ACCT-NUMBER TO ACCT-NUMBER.                         
001100     READ BANK-ACCOUNT-MASTER-FILE                                
001110         INVALID KEY                                              
001120             CLOSE BANK-ACCOUNT-MASTER-FILE                       
001130             MOVE "R" TO WDR-STATUS                               
001140             MOVE "ACCOUNT NOT FOUND" TO WDR-MESSAGE              
001150             GO TO FIN.                                           
001160                                                                  
001170     PERFORM 1000-WITHDRAW-APPLY THRU 1000-EXIT.                  
001180                                                                  
001190     CLOSE BANK-ACCOUNT-MASTER-FILE.                              
001200                                                                  
001210     IF WDR-FAILED                                                
001220         GO TO FIN.                                               
001230                                                                  
001240     MOVE WDR-ACCT-NUMBER TO DEP-ACCT-NUMBER.                     
001250     MOVE WDR-CURRENCY    TO DEP-CURRENCY.                        
001260     COMPUTE DEP-AMOUNT = WDR-AMOUNT * -1.                        
001270     MOVE SPACES          TO DEP-STATUS.                          
001280     MOVE SPACES          TO DEP-MESSAGE.                         
001290                                                                  
001300     CALL "ACCTDEP" USING DEP-LINKAGE-COPY.                       
001310                                                                  
001320     MOVE DEP-STATUS  TO WDR-STATUS.                              
001330     MOVE DEP-MESSAGE TO WDR-MESSAGE.                             
001340                                                                  
001350     GO TO FIN.                                                   
001360                                                                  
001370*////////////////////////////////////////////////////////////     
001380* 1000-WITHDRAW-APPLY                                             
001390*   WDR-AMOUNT must not exceed the account's current balance in   
001400*   WDR-CURRENCY.  A currency the account has never carried has   
001410*   no balance to withdraw from, so it fails the same as an       
001420*   insufficient-funds case.                                      
001430*////////////////////////////////////////////////////////////     
001440 1000-WITHDRAW-APPLY.                                             
001450     MOVE "N" TO ROW-FOUND.                                       
001460     MOVE 1 TO BAL-SUB.                                           
001470                                                                  
001480 1000-SCAN.                                                       
001490     IF BAL-SUB > ACCT-BALANCE-COUNT                              
001500         GO TO 1000-SCAN-DONE.                                    
001510     IF BAL-CURRENCY(BAL-SUB) = WDR-CURRENCY                      
001520         MOVE "Y" TO ROW-FOUND                                    
001530         MOVE BAL-SUB TO FOUND-SUB                                
001540         GO TO 1000-SCAN-DONE.                                    
001550     ADD 1 TO BAL-SUB.                                            
001560     GO TO 1000-SCAN.                                             
001570                                                                  
001580 1000-SCAN-DONE.                                                  
001590     IF NOT BALANCE-ROW-FOUND                                     
001600         MOVE "R" TO WDR-STATUS                                   
001610         MOVE "INSUFFICIENT BALANCE IN REQUESTED CURRENCY" TO     
001620             WDR-MESSAGE                                          
001630         GO TO 1000-EXIT.                                         
001640                                                                  
001650     IF WDR-AMOUNT > BAL-AMOUNT(FOUND-SUB)                        
001660         MOVE "R" TO WDR-STATUS                                   
001670         MOVE "INSUFFICIENT BALANCE IN REQUESTED CURRENCY" TO     
001680             WDR-MESSAGE.                                         
001690                                                                  
001700 1000-EXIT.                                                       
001710     EXIT.                                                        
001720                                                                  
001730 PSYS-ERR.                                                        
001740     MOVE "R" TO WDR-STATUS.                                      
001750     MOVE "INTERNAL ERROR IN ACCTWDR" TO WDR-MESSAGE.             
001760                                                                  
001770 FIN.                                                             
001780     EXIT PROGRAM.                                                
