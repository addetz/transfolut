000010*////////////////////////////////////////////////////////////     
000020* HISTENT.cpy                                                     
000030*   Layout of one HISTORY-FILE record.  ACCTNEW and ACCTDEP are   
000040*   the only programs that append one of these -- ACCTNEW on a    
000050*   create, ACCTDEP on a deposit and, since ACCTWDR and ACCTXFR   
000060*   both post their legs through ACCTDEP, on a withdrawal or      
000070*   either leg of a transfer as well.                             
000080*   This file is write-only from this run's point of view: it     
000090*   is opened EXTEND, never read back, and a line once written    
000100*   is never rewritten or deleted by any program in this          
000110*   system.  HIST-SEQ-NUMBER is only unique within one account,   
000120*   not across the whole file.                                    
000130*                                                                 
000140* MAINTENANCE HISTORY                                             
000150*   1987-02-07 RHC TFB-0102  Laid out for the Transfolut ledger   TFB0102 
000160*                            conversion, replacing the old        
000170*                            MOVIMIENTO ticket-print line.        
000180*   1987-03-01 JLP TFB-0115  Added the HIST-TIMESTAMP-PARTS       TFB0115 
000190*                            REDEFINES after the audit desk       
000200*                            asked for a sort key that did not    
000210*                            require unstringing the timestamp    
000220*                            by hand every time.                  
000230*////////////////////////////////////////////////////////////     
000240 01  HISTORY-ENTRY-REC.                                           
000250     05  HIST-ACCT-NUMBER         PIC 9(08).                      
000260*        account this line belongs to; matches ACCT-NUMBER in     
000270*        ACCTMST.cpy                                              
000280     05  HIST-SEQ-NUMBER          PIC 9(06).                      
000290*        1, 2, 3 ... within HIST-ACCT-NUMBER only; every line     
000300*        this run writes is the first for its account, so         
000310*        ACCTNEW/ACCTDEP always stamp it 1 -- reserved for a      
000320*        future release that threads a running per-account        
000330*        sequence through the LINKAGE area instead                
000340     05  HIST-TIMESTAMP           PIC X(19).                      
000350*        "YYYY-MM-DD-HH.MM.SS", taken from the run's control      
000360*        date/time at the moment the line is written -- every     
000370*        line from one run carries the same stamp, this is not    
000380*        a wall-clock per transaction                             
000390     05  HIST-DESCRIPTION         PIC X(60).                      
000400*        "Bank account created." on a create, or "Transaction     
000410*        of <signed amount> <currency>" on a deposit or           
000420*        withdrawal -- a transfer leg is just a withdrawal on     
000430*        one account and a deposit on the other, so it stamps     
000440*        the same way through ACCTDEP, no separate wording        
000450     05  FILLER                   PIC X(15).                      
000460*        pad for file-maintenance fields added in later           
000470*        releases; not used today                                 
000480*                                                                 
000490*    Component view of HIST-TIMESTAMP, used by the audit desk's   
000500*    sort step so it can key on year/month/day without            
000510*    unstringing the packed timestamp text by hand.               
000520 01  HIST-TIMESTAMP-PARTS REDEFINES HISTORY-ENTRY-REC.            
000530     05  FILLER                   PIC X(14).                      
000540     05  HTP-YEAR                 PIC 9(04).                      
000550     05  FILLER                   PIC X(01).                      
000560     05  HTP-MONTH                PIC 9(02).                      
000570     05  FILLER                   PIC X(01).                      
000580     05  HTP-DAY                  PIC 9(02).                      
000590     05  FILLER                   PIC X(01).                      
000600     05  HTP-HOUR                 PIC 9(02).                      
000610     05  FILLER                   PIC X(01).                      
000620     05  HTP-MINUTE               PIC 9(02).                      
000630     05  FILLER                   PIC X(01).                      
000640     05  HTP-SECOND               PIC 9(02).                      
000650     05  FILLER                   PIC X(75).                      
